000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    DOCANLYZ.
000300 AUTHOR.        JON SAYLES.
000400 INSTALLATION.  MERIDIAN DATA SERVICES.
000500 DATE-WRITTEN.  02/06/90.
000600 DATE-COMPILED.
000700 SECURITY.      NON-CONFIDENTIAL.
000800*
000900******************************************************************
001000*  PROGRAM USED TO RUN THE DOCUMENT ANALYSIS BATCH: DOCANLYZ      *
001100*  READS THE DOCUMENT-IN FILE ONE RECORD AT A TIME, VALIDATES     *
001200*  EACH RECORD, DISPATCHES BY ANALYSIS TYPE (T=TEXT, L=LEGAL,     *
001300*  F=FEEDBACK), COMPUTES WORD/SENTENCE/READABILITY/SENTIMENT      *
001400*  STATISTICS, CALLS OUT TO LGLANLZ FOR LEGAL DOCUMENTS AND TO    *
001500*  KWRANK FOR THE TOP KEYWORD, WRITES ONE ANALYSIS-OUT RECORD     *
001600*  AND ONE DETAIL LINE PER INPUT RECORD, AND PRINTS A FINAL       *
001700*  CONTROL-TOTAL BLOCK.  THIS IS A SINGLE-LEVEL BATCH -- THERE    *
001800*  IS NO CUSTOMER OR DOCUMENT-TYPE CONTROL BREAK ON THE REPORT.   *
001900*  ALL ERROR CONDITIONS ARE RECORDED ON THE OUTPUT RECORD AND     *
002000*  DISPLAYED TO SYSOUT WHEN THE TRACE SWITCH (UPSI-0) IS ON.      *
002100*                                                                *
002200*  WORD COUNT AND AVERAGE WORD LENGTH USE THE RAW BLANK-          *
002300*  DELIMITED TOKEN (PUNCTUATION AND ALL); SYLLABLE ESTIMATION,    *
002400*  THE SENTIMENT LEXICON AND THE STOP-WORD FILTER USE A CLEANED   *
002500*  COPY OF THE TOKEN WITH LEADING/TRAILING PUNCTUATION STRIPPED.  *
002600*  THIS MATCHES THE WAY THE ORIGINAL ANALYSIS SERVICE SPLIT WORDS *
002700*  ONE WAY FOR COUNTING AND ANOTHER WAY FOR LEXICON LOOKUP.       *
002800*                                                                *
002900*  MAINTENANCE                                                  *
003000*  DATE     BY   REQUEST  DESCRIPTION                            *
003100*  -------- ---- -------- ----------------------------------------
003200*  02/06/90 JS   AF-0087  ORIGINAL VERSION -- TEXT-ANALYZER ONLY. *
003300*  03/02/90 RMK  AF-0088  ADDED LEGAL-ANALYZER CALL (LGLANLZ) AND *
003400*                         KEYWORD TOP-1 CALL (KWRANK).           *
003500*  11/19/90 TOY  AF-0117  ADDED FEEDBACK KEY-POINTS COUNT.       *
003600*  06/05/91 TOY  AF-0140  ADDED PER-TYPE AND AVERAGE-RISK TOTALS *
003700*                         TO THE END-OF-JOB TOTAL BLOCK.         *
003800*  01/22/99 DPF  Y2K-009  REVIEWED FOR YEAR 2000 -- NO DATE       *
003900*                         ARITHMETIC IN THIS PROGRAM, THE RUN-ID  *
004000*                         LITERAL ON HL-HEADER-1 IS DISPLAY TEXT  *
004100*                         ONLY, NO CHANGE REQUIRED.               *
004200*  09/30/01 DPF  AF-0212  WIDENED WS-CUR-WORD-CLEAN HANDLING SO   *
004300*                         "NON-DISCLOSURE" STYLE HYPHENATED       *
004400*                         TERMS SURVIVE THE PUNCTUATION STRIP.    *
004410*  10/15/01 DPF  AF-0213  TL-AVG-RISK WAS COMPUTED ROUNDED         *
004420*                         STRAIGHT INTO A 2-DECIMAL FIELD WITH NO *
004430*                         INTERMEDIATE -- ADDED WS-AVG-RISK-W     *
004440*                         (V9999 COMP-3) SO THE AVERAGE GETS THE  *
004450*                         SAME 4-DECIMAL INTERMEDIATE PRECISION   *
004460*                         AS THE OTHER AVERAGES IN THIS PROGRAM.  *
004470*  11/02/01 DPF  AF-0214  WRDLEXIC SAYS CALLERS FOLD THE TEXT TO   *
004480*                         UPPER CASE BEFORE COMPARING -- NOBODY   *
004490*                         ACTUALLY DID.  ADDED THE INSPECT        *
004491*                         CONVERTING RIGHT AFTER THE TEXT IS       *
004492*                         LOADED IN 250-VALIDATE-RECORD SO THE     *
004493*                         STOP-WORD/SENTIMENT LOOKUPS AND THE      *
004494*                         TEXT PASSED TO LGLANLZ ARE BOTH ALREADY  *
004495*                         UPPER CASE.                             *
004500******************************************************************
004600 ENVIRONMENT DIVISION.
004700 CONFIGURATION SECTION.
004800 SOURCE-COMPUTER.   IBM-390.
004900 OBJECT-COMPUTER.   IBM-390.
005000 SPECIAL-NAMES.
005100     C01  IS TOP-OF-FORM
005200     CLASS WS-ALPHA-CLASS  IS 'A' THRU 'Z'
005300     CLASS WS-DIGIT-CLASS  IS '0' THRU '9'
005400     UPSI-0 ON  STATUS IS WS-TRACE-SW-ON
005500            OFF STATUS IS WS-TRACE-SW-OFF.
005600*
005700 INPUT-OUTPUT SECTION.
005800 FILE-CONTROL.
005900*
006000     SELECT DOC-INPUT-FILE  ASSIGN TO UT-S-DOCIN.
006100     SELECT ANL-OUTPUT-FILE ASSIGN TO UT-S-ANLOUT.
006200     SELECT ANL-REPORT-FILE ASSIGN TO UT-S-ANLRPT.
006300*
006400 DATA DIVISION.
006500 FILE SECTION.
006600*
006700 FD  DOC-INPUT-FILE
006800     RECORDING MODE IS F
006900     LABEL RECORDS ARE STANDARD
007000     RECORD CONTAINS 1024 CHARACTERS
007100     BLOCK CONTAINS 0 RECORDS
007200     DATA RECORD IS DOC-INPUT-REC.
007300 01  DOC-INPUT-REC                PIC X(1024).
007400*
007500 FD  ANL-OUTPUT-FILE
007600     RECORDING MODE IS F
007700     LABEL RECORDS ARE STANDARD
007800     RECORD CONTAINS 200 CHARACTERS
007900     BLOCK CONTAINS 0 RECORDS
008000     DATA RECORD IS ANL-OUTPUT-REC.
008100 01  ANL-OUTPUT-REC               PIC X(200).
008200*
008300 FD  ANL-REPORT-FILE
008400     RECORDING MODE IS F
008500     LABEL RECORDS ARE STANDARD
008600     RECORD CONTAINS 132 CHARACTERS
008700     BLOCK CONTAINS 0 RECORDS
008800     DATA RECORD IS ANL-REPORT-LINE.
008900 01  ANL-REPORT-LINE              PIC X(132).
009000*
009100 WORKING-STORAGE SECTION.
009200*
009300 COPY DOCINREC.
009400 COPY ANLOUTRC.
009500 COPY WRDLEXIC.
009600*
009700 01  PROGRAM-INDICATOR-SWITCHES.
009800     05  WS-EOF-INPUT-SW          PIC X(03) VALUE 'NO '.
009900         88  EOF-DOC-INPUT            VALUE 'YES'.
010000     05  WS-VALID-SW              PIC X(03) VALUE 'NO '.
010100         88  RECORD-IS-VALID          VALUE 'YES'.
010200     05  WS-MATCH-SW              PIC X(03) VALUE 'NO '.
010300         88  WS-TABLE-MATCH           VALUE 'YES'.
010400*
010500 01  WS-REPORT-CONTROLS.
010600     05  WS-PAGE-COUNT            PIC S9(3) COMP VALUE +0.
010700     05  WS-LINES-PER-PAGE        PIC S9(2) COMP VALUE +50.
010800     05  WS-LINES-USED            PIC S9(2) COMP VALUE +51.
010900     05  WS-LINE-SPACING          PIC S9(1) COMP VALUE +0.
011000*
011100 01  WS-ACCUMULATORS.
011200     05  WS-READ-CTR              PIC S9(6) COMP VALUE +0.
011300     05  WS-OK-CTR                PIC S9(6) COMP VALUE +0.
011400     05  WS-FAIL-CTR              PIC S9(6) COMP VALUE +0.
011500     05  WS-TEXT-TYPE-CTR         PIC S9(6) COMP VALUE +0.
011600     05  WS-LEGAL-TYPE-CTR        PIC S9(6) COMP VALUE +0.
011700     05  WS-FDBK-TYPE-CTR         PIC S9(6) COMP VALUE +0.
011800     05  WS-TOTAL-WORDS           PIC S9(8) COMP VALUE +0.
011900     05  WS-RISK-SUM              PIC S9(5)V99 COMP VALUE +0.
012000*
012100 01  WS-ACCUMULATORS-DISPLAY REDEFINES WS-ACCUMULATORS.
012200     05  WS-READ-CTR-D            PIC S9(6).
012300     05  WS-OK-CTR-D              PIC S9(6).
012400     05  WS-FAIL-CTR-D            PIC S9(6).
012500     05  WS-TEXT-TYPE-CTR-D       PIC S9(6).
012600     05  WS-LEGAL-TYPE-CTR-D      PIC S9(6).
012700     05  WS-FDBK-TYPE-CTR-D       PIC S9(6).
012800     05  WS-TOTAL-WORDS-D         PIC S9(8).
012900     05  WS-RISK-SUM-D            PIC S9(5)V99.
013000*
013100 01  WS-SRCH-TEXT                 PIC X(1000).
013200 01  WS-SRCH-CHARS REDEFINES WS-SRCH-TEXT.
013300     05  WS-SRCH-CHAR             PIC X(01) OCCURS 1000 TIMES.
013400*
013500 77  WS-SRCH-LEN                  PIC S9(4) COMP VALUE 0.
013600 77  WS-SCAN-POS                  PIC S9(4) COMP VALUE 0.
013700 77  WS-WORD-START                PIC S9(4) COMP VALUE 0.
013800 77  WS-WORD-RAW-LEN              PIC S9(4) COMP VALUE 0.
013900 77  WS-CLEAN-START               PIC S9(4) COMP VALUE 0.
014000 77  WS-CLEAN-END                 PIC S9(4) COMP VALUE 0.
014100 77  WS-CLEAN-LEN                 PIC S9(4) COMP VALUE 0.
014200 77  WS-VOWEL-CTR                 PIC S9(2) COMP VALUE 0.
014300 77  WS-SYLL-THIS-WORD            PIC S9(2) COMP VALUE 0.
014400 77  WS-PREV-WAS-VOWEL-SW         PIC X(01) VALUE 'N'.
014500     88  WS-PREV-WAS-VOWEL            VALUE 'Y'.
014600 77  WS-IN-WORD-SW                PIC X(01) VALUE 'N'.
014700     88  WS-IN-WORD                   VALUE 'Y'.
014800*
014900 01  WS-CUR-WORD-RAW              PIC X(20) VALUE SPACES.
015000 01  WS-CUR-WORD-CLEAN            PIC X(20) VALUE SPACES.
015100*
015200 77  WS-TBL-IX                    PIC S9(4) COMP VALUE 0.
015300 77  WS-CHR-IX                    PIC S9(4) COMP VALUE 0.
015400*
015500 01  WS-TEXT-STATS.
015600     05  WS-WORD-COUNT            PIC S9(6) COMP VALUE +0.
015700     05  WS-SENT-COUNT            PIC S9(5) COMP VALUE +0.
015800     05  WS-WORD-CHARS-TOTAL      PIC S9(8) COMP VALUE +0.
015900     05  WS-SYLLABLE-TOTAL        PIC S9(8) COMP VALUE +0.
016000     05  WS-POS-HIT-CNT           PIC S9(5) COMP VALUE +0.
016100     05  WS-NEG-HIT-CNT           PIC S9(5) COMP VALUE +0.
016200     05  WS-KEYPOINT-CNT          PIC S9(3) COMP VALUE +0.
016300*
016400 01  WS-SENT-WORK.
016500     05  WS-SENT-WORD-CNT OCCURS 5 TIMES
016600                          PIC S9(3) COMP VALUE +0.
016700     05  WS-FIRST5-FILLED         PIC S9(2) COMP VALUE +0.
016800     05  WS-CUR-SEG-WORDS         PIC S9(3) COMP VALUE +0.
016900     05  WS-SEG-HAS-CONTENT-SW    PIC X(01) VALUE 'N'.
017000         88  WS-SEG-HAS-CONTENT       VALUE 'Y'.
017100     05  WS-IN-SEG-WORD-SW        PIC X(01) VALUE 'N'.
017200         88  WS-IN-SEG-WORD           VALUE 'Y'.
017300*
017400 01  WS-FLESCH-WORK.
017500     05  WS-AVG-WORD-LEN-W        PIC S9(3)V9999 COMP-3 VALUE +0.
017600     05  WS-AVG-SENT-LEN-W        PIC S9(3)V9999 COMP-3 VALUE +0.
017700     05  WS-SYLL-PER-WORD-W       PIC S9(3)V9999 COMP-3 VALUE +0.
017800     05  WS-WORDS-PER-SENT-W      PIC S9(3)V9999 COMP-3 VALUE +0.
017900     05  WS-FLESCH-W              PIC S9(5)V9999 COMP-3 VALUE +0.
018000*
018100 01  WS-POLARITY-WORK.
018200     05  WS-POLARITY-W            PIC S9(1)V9999 COMP-3 VALUE +0.
018300*
018310 01  WS-TOTAL-RISK-WORK.
018320     05  WS-AVG-RISK-W            PIC S9(3)V9999 COMP-3 VALUE +0.
018330*
018400 01  WS-KW-TABLE.
018500     05  WS-KW-ENTRY OCCURS 500 TIMES.
018600         10  WS-KW-TEXT           PIC X(20).
018700         10  WS-KW-COUNT          PIC 9(04) COMP.
018800*
018900 77  WS-KW-ENTRY-CNT              PIC S9(4) COMP VALUE 0.
019000*
019100 01  WS-TOP-LIST.
019200     05  WS-TOP-ENTRY OCCURS 20 TIMES
019300                      PIC X(20).
019400*
019500 77  WS-TOP-FILLED-CNT            PIC S9(2) COMP VALUE 0.
019550 77  WS-TOP-N-WANTED              PIC S9(2) COMP VALUE 1.
019600*
019700 01  WS-SUMMARY-LINE              PIC X(31) VALUE SPACES.
019800*
019900* REPORT LINES.
020000*
020100 01  HL-HEADER-1.
020200     05  FILLER            PIC X(01) VALUE SPACES.
020300     05  FILLER            PIC X(28)
020400                  VALUE 'DOCUMENT ANALYSIS REGISTER '.
020500     05  FILLER            PIC X(20) VALUE SPACES.
020600     05  FILLER            PIC X(09) VALUE 'RUN DATE '.
020700     05  RPT-DATE          PIC X(08).
020800     05  FILLER            PIC X(35) VALUE SPACES.
020900     05  FILLER            PIC X(05) VALUE 'PAGE '.
021000     05  RPT-PAGE-NO       PIC ZZZ.
021100     05  FILLER            PIC X(23) VALUE SPACES.
021200*
021300 01  HL-HEADER-2.
021400     05  FILLER            PIC X(01) VALUE SPACES.
021500     05  FILLER            PIC X(08) VALUE 'DOC ID  '.
021600     05  FILLER            PIC X(01) VALUE SPACES.
021700     05  FILLER            PIC X(03) VALUE 'TYP'.
021800     05  FILLER            PIC X(01) VALUE SPACES.
021900     05  FILLER            PIC X(04) VALUE 'STAT'.
022000     05  FILLER            PIC X(01) VALUE SPACES.
022100     05  FILLER            PIC X(06) VALUE ' WORDS'.
022200     05  FILLER            PIC X(01) VALUE SPACES.
022300     05  FILLER            PIC X(05) VALUE 'SENTS'.
022400     05  FILLER            PIC X(01) VALUE SPACES.
022500     05  FILLER            PIC X(06) VALUE 'FLESCH'.
022600     05  FILLER            PIC X(01) VALUE SPACES.
022700     05  FILLER            PIC X(14) VALUE 'READ LEVEL    '.
022800     05  FILLER            PIC X(01) VALUE SPACES.
022900     05  FILLER            PIC X(08) VALUE 'SENTMNT '.
023000     05  FILLER            PIC X(01) VALUE SPACES.
023100     05  FILLER            PIC X(18) VALUE 'DOC CLASS         '.
023200     05  FILLER            PIC X(01) VALUE SPACES.
023300     05  FILLER            PIC X(06) VALUE '  RISK'.
023400     05  FILLER            PIC X(01) VALUE SPACES.
023500     05  FILLER            PIC X(11) VALUE 'RISK LEVEL '.
023600     05  FILLER            PIC X(01) VALUE SPACES.
023700     05  FILLER            PIC X(31) VALUE 'SUMMARY'.
023800*
023900 01  DL-DETAIL.
024000     05  FILLER            PIC X(01) VALUE SPACES.
024100     05  DOC-ID-DL         PIC X(08).
024200     05  FILLER            PIC X(01) VALUE SPACES.
024300     05  TYP-DL            PIC X(03).
024400     05  FILLER            PIC X(01) VALUE SPACES.
024500     05  STATUS-DL         PIC X(04).
024600     05  FILLER            PIC X(01) VALUE SPACES.
024700     05  WORDS-DL          PIC ZZZZZ9.
024800     05  FILLER            PIC X(01) VALUE SPACES.
024900     05  SENTS-DL          PIC ZZZZ9.
025000     05  FILLER            PIC X(01) VALUE SPACES.
025100     05  FLESCH-DL         PIC ZZZ.99.
025200     05  FILLER            PIC X(01) VALUE SPACES.
025300     05  READ-LEVEL-DL     PIC X(14).
025400     05  FILLER            PIC X(01) VALUE SPACES.
025500     05  SENTIMENT-DL      PIC X(08).
025600     05  FILLER            PIC X(01) VALUE SPACES.
025700     05  DOC-CLASS-DL      PIC X(18).
025800     05  FILLER            PIC X(01) VALUE SPACES.
025900     05  RISK-DL           PIC ZZZ.99.
026000     05  FILLER            PIC X(01) VALUE SPACES.
026100     05  RISK-LEVEL-DL     PIC X(11).
026200     05  FILLER            PIC X(01) VALUE SPACES.
026300     05  SUMMARY-DL        PIC X(31).
026400*
026500 01  TL-TOTAL-1.
026600     05  FILLER            PIC X(01) VALUE SPACES.
026700     05  FILLER            PIC X(23)
026800                  VALUE 'RECORDS READ .......... '.
026900     05  TL-READ           PIC ZZZZZ9.
027000     05  FILLER            PIC X(03) VALUE SPACES.
027100     05  FILLER            PIC X(14) VALUE 'ANALYZED OK ..'.
027200     05  TL-OK             PIC ZZZZZ9.
027300     05  FILLER            PIC X(03) VALUE SPACES.
027400     05  FILLER            PIC X(08) VALUE 'FAILED .'.
027500     05  TL-FAIL           PIC ZZZZZ9.
027600     05  FILLER            PIC X(64) VALUE SPACES.
027700*
027800 01  TL-TOTAL-2.
027900     05  FILLER            PIC X(01) VALUE SPACES.
028000     05  FILLER            PIC X(12) VALUE 'TEXT DOCS ..'.
028100     05  TL-TEXT-CNT       PIC ZZZZZ9.
028200     05  FILLER            PIC X(03) VALUE SPACES.
028300     05  FILLER            PIC X(13) VALUE 'LEGAL DOCS ..'.
028400     05  TL-LEGAL-CNT      PIC ZZZZZ9.
028500     05  FILLER            PIC X(03) VALUE SPACES.
028600     05  FILLER            PIC X(16) VALUE 'FEEDBACK DOCS ..'.
028700     05  TL-FDBK-CNT       PIC ZZZZZ9.
028800     05  FILLER            PIC X(62) VALUE SPACES.
028900*
029000 01  TL-TOTAL-3.
029100     05  FILLER            PIC X(01) VALUE SPACES.
029200     05  FILLER            PIC X(19) VALUE 'TOTAL WORDS ........'.
029300     05  TL-TOTAL-WORDS    PIC ZZZZZZZ9.
029400     05  FILLER            PIC X(03) VALUE SPACES.
029500     05  FILLER            PIC X(24) VALUE 'AVG LEGAL RISK SCORE ...'.
029600     05  TL-AVG-RISK       PIC ZZZ.99.
029700     05  FILLER            PIC X(75) VALUE SPACES.
029800*
029900 01  DISPLAY-LINE.
030000     05  DISP-MESSAGE      PIC X(45).
030100     05  DISP-VALUE        PIC ZZZZZZ9.
030200*
030300 LINKAGE SECTION.
030400*
030500*    (NONE -- DOCANLYZ IS THE BATCH DRIVER, IT IS NOT ITSELF
030600*     CALLED.)
030700*
030800 PROCEDURE DIVISION.
030900*
031000 000-MAINLINE SECTION.
031100*
031200     OPEN INPUT  DOC-INPUT-FILE
031300          OUTPUT ANL-OUTPUT-FILE
031400          OUTPUT ANL-REPORT-FILE.
031500     MOVE '04-10-90' TO RPT-DATE.
031600     PERFORM 800-READ-DOC-RECORD THRU 800-EXIT.
031700     PERFORM 200-PRSS-DOC-RECORDS THRU 200-EXIT
031800        UNTIL EOF-DOC-INPUT.
031900     PERFORM 970-PRINT-TOTAL-BLOCK THRU 970-EXIT.
032000     IF WS-TRACE-SW-ON
032100        PERFORM 980-DISPLAY-PROG-DIAG THRU 980-EXIT.
032200     CLOSE DOC-INPUT-FILE
032300           ANL-OUTPUT-FILE
032400           ANL-REPORT-FILE.
032500     MOVE ZERO TO RETURN-CODE.
032600     GOBACK.
032700*
032800 200-PRSS-DOC-RECORDS.
032900*
033000     MOVE SPACES TO ANL-OUT-RECORD.
033100     MOVE DOC-ID TO ANL-DOC-ID.
033200     MOVE DOC-ANALYSIS-TYPE TO ANL-TYPE.
033300     PERFORM 250-VALIDATE-RECORD THRU 250-EXIT.
033400     IF RECORD-IS-VALID
033500        SET ANL-STATUS-OK TO TRUE
033600        PERFORM 400-TOKENIZE-TEXT THRU 490-EXIT
033700        PERFORM 550-SCAN-SENTENCES THRU 590-EXIT
033800        PERFORM 500-CALC-READABILITY THRU 500-EXIT
033900        PERFORM 600-CALC-SENTIMENT THRU 600-EXIT
034000        PERFORM 650-PICK-TOP-KEYWORD THRU 650-EXIT
034100        EVALUATE TRUE
034200           WHEN DOC-TYPE-LEGAL
034300              PERFORM 700-CALL-LEGAL-ANALYZER THRU 700-EXIT
034400           WHEN DOC-TYPE-FEEDBACK
034500              PERFORM 750-CALC-KEY-POINTS THRU 750-EXIT
034600           WHEN OTHER
034700              CONTINUE
034800        END-EVALUATE
034900        PERFORM 850-BUILD-SUMMARY-LINE THRU 850-EXIT
035000        ADD 1 TO WS-OK-CTR
035100     ELSE
035200        SET ANL-STATUS-FAIL TO TRUE
035300        MOVE WS-SUMMARY-LINE TO ANL-ERROR-MSG
035400        ADD 1 TO WS-FAIL-CTR.
035500*
035600     PERFORM 900-ACCUM-TOTALS THRU 900-EXIT.
035700     PERFORM 950-WRITE-ANL-REC THRU 950-EXIT.
035800     PERFORM 960-WRITE-DETAIL-LINE THRU 960-EXIT.
035900     PERFORM 800-READ-DOC-RECORD THRU 800-EXIT.
036000*
036100 200-EXIT.
036200     EXIT.
036300*
036400******************************************************************
036500*    250-VALIDATE-RECORD -- INPUT-VALIDATION RULES.  THE TRIMMED  *
036600*    TEXT LENGTH IS COMPUTED HERE (INTO WS-SRCH-LEN) SO THE       *
036700*    TOKENIZE/SENTENCE SCANS BELOW DO NOT HAVE TO REPEAT IT.      *
036800******************************************************************
036900 250-VALIDATE-RECORD.
037000*
037100     MOVE DOC-TEXT TO WS-SRCH-TEXT.
037110     INSPECT WS-SRCH-TEXT CONVERTING
037120         "abcdefghijklmnopqrstuvwxyz"
037130      TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
037200     MOVE 1000 TO WS-SRCH-LEN.
037300     PERFORM 260-TRIM-TRAILING-BLANK THRU 260-EXIT
037400        UNTIL WS-SRCH-LEN = 0
037500           OR WS-SRCH-CHAR (WS-SRCH-LEN) NOT = SPACE.
037600*
037700     MOVE 'NO ' TO WS-VALID-SW.
037800     MOVE SPACES TO WS-SUMMARY-LINE.
037900     IF WS-SRCH-LEN = 0
038000        MOVE 'Text cannot be empty' TO WS-SUMMARY-LINE
038100     ELSE
038200        IF NOT (DOC-TYPE-TEXT OR DOC-TYPE-LEGAL OR DOC-TYPE-FEEDBACK)
038300           MOVE 'Unknown analysis type' TO WS-SUMMARY-LINE
038400        ELSE
038500           PERFORM 270-CHECK-MIN-LENGTH THRU 270-EXIT.
038600*
038700     IF WS-SUMMARY-LINE = SPACES
038800        SET RECORD-IS-VALID TO TRUE.
038900*
039000 250-EXIT.
039100     EXIT.
039200*
039300 260-TRIM-TRAILING-BLANK.
039400*
039500     SUBTRACT 1 FROM WS-SRCH-LEN.
039600*
039700 260-EXIT.
039800     EXIT.
039900*
040000 270-CHECK-MIN-LENGTH.
040100*
040200     EVALUATE TRUE
040300        WHEN DOC-TYPE-LEGAL
040400           IF WS-SRCH-LEN < 50
040500              MOVE 'Text below minimum length' TO WS-SUMMARY-LINE
040600           END-IF
040700        WHEN OTHER
040800           IF WS-SRCH-LEN < 10
040900              MOVE 'Text below minimum length' TO WS-SUMMARY-LINE
041000           END-IF
041100     END-EVALUATE.
041200*
041300 270-EXIT.
041400     EXIT.
041500*
041600******************************************************************
041700*    400-TOKENIZE-TEXT SPLITS WS-SRCH-TEXT (1 .. WS-SRCH-LEN) ON  *
041800*    BLANKS.  FOR EACH RAW TOKEN IT ADDS TO WORD COUNT AND TOTAL  *
041900*    WORD LENGTH, THEN CLEANS THE TOKEN AND, IF ANYTHING SURVIVES *
042000*    THE CLEAN, SCORES IT AGAINST THE SENTIMENT LEXICON AND ROLLS *
042100*    IT INTO THE KEYWORD TABLE WHEN IT IS NOT A STOP WORD AND IS  *
042200*    LONGER THAN 2 CHARACTERS.                                   *
042300******************************************************************
042400 400-TOKENIZE-TEXT.
042500*
042600     MOVE ZERO TO WS-WORD-COUNT WS-WORD-CHARS-TOTAL
042700                  WS-SYLLABLE-TOTAL WS-POS-HIT-CNT WS-NEG-HIT-CNT
042800                  WS-KW-ENTRY-CNT.
042900     MOVE 'N' TO WS-IN-WORD-SW.
043000     MOVE 1 TO WS-SCAN-POS.
043100     PERFORM 410-SCAN-ONE-CHAR THRU 410-EXIT
043200        UNTIL WS-SCAN-POS > WS-SRCH-LEN.
043300     IF WS-IN-WORD
043400        PERFORM 420-END-ONE-WORD THRU 420-EXIT.
043450*
043500 490-EXIT.
043600     EXIT.
043700*
043800 410-SCAN-ONE-CHAR.
043900*
044000     IF WS-SRCH-CHAR (WS-SCAN-POS) = SPACE
044100        IF WS-IN-WORD
044200           PERFORM 420-END-ONE-WORD THRU 420-EXIT
044300        END-IF
044400     ELSE
044500        IF NOT WS-IN-WORD
044600           MOVE 'Y' TO WS-IN-WORD-SW
044700           MOVE WS-SCAN-POS TO WS-WORD-START
044800        END-IF.
044900     ADD 1 TO WS-SCAN-POS.
045000*
045100 410-EXIT.
045200     EXIT.
045300*
045400 420-END-ONE-WORD.
045500*
045600     MOVE 'N' TO WS-IN-WORD-SW.
045700     COMPUTE WS-WORD-RAW-LEN = WS-SCAN-POS - WS-WORD-START.
045800     IF WS-WORD-RAW-LEN > 20
045900        MOVE 20 TO WS-WORD-RAW-LEN.
046000     MOVE SPACES TO WS-CUR-WORD-RAW.
046100     MOVE WS-SRCH-TEXT (WS-WORD-START:WS-WORD-RAW-LEN)
046200             TO WS-CUR-WORD-RAW.
046300     ADD 1 TO WS-WORD-COUNT.
046400     ADD WS-WORD-RAW-LEN TO WS-WORD-CHARS-TOTAL.
046500     PERFORM 430-CLEAN-WORD THRU 430-EXIT.
046600     IF WS-CLEAN-LEN > 0
046700        PERFORM 440-SYLLABLE-COUNT THRU 440-EXIT
046800        PERFORM 450-SCORE-SENTIMENT-HIT THRU 450-EXIT
046900        PERFORM 460-CHECK-STOP-WORD THRU 460-EXIT
047000        IF NOT WS-TABLE-MATCH AND WS-CLEAN-LEN > 2
047100           PERFORM 470-ROLL-KEYWORD THRU 470-EXIT.
047200*
047300 420-EXIT.
047400     EXIT.
047500*
047600******************************************************************
047700*    430-CLEAN-WORD STRIPS LEADING/TRAILING CHARACTERS THAT ARE   *
047800*    NOT LETTERS OR DIGITS (QUOTES, COMMAS, PERIODS AND SO ON)    *
047900*    FROM WS-CUR-WORD-RAW, LEAVING WS-CUR-WORD-CLEAN.             *
048000******************************************************************
048100 430-CLEAN-WORD.
048200*
048300     MOVE SPACES TO WS-CUR-WORD-CLEAN.
048400     MOVE ZERO TO WS-CLEAN-LEN.
048500     MOVE 1 TO WS-CLEAN-START.
048600     PERFORM 432-ADVANCE-START THRU 432-EXIT
048700        UNTIL WS-CLEAN-START > WS-WORD-RAW-LEN
048800           OR WS-CUR-WORD-RAW (WS-CLEAN-START:1) IS WS-ALPHA-CLASS
048900           OR WS-CUR-WORD-RAW (WS-CLEAN-START:1) IS WS-DIGIT-CLASS.
049000     IF WS-CLEAN-START <= WS-WORD-RAW-LEN
049100        MOVE WS-WORD-RAW-LEN TO WS-CLEAN-END
049200        PERFORM 434-RETREAT-END THRU 434-EXIT
049300           UNTIL WS-CLEAN-END < WS-CLEAN-START
049400              OR WS-CUR-WORD-RAW (WS-CLEAN-END:1) IS WS-ALPHA-CLASS
049500              OR WS-CUR-WORD-RAW (WS-CLEAN-END:1) IS WS-DIGIT-CLASS
049600        COMPUTE WS-CLEAN-LEN =
049700              WS-CLEAN-END - WS-CLEAN-START + 1
049800        MOVE WS-CUR-WORD-RAW (WS-CLEAN-START:WS-CLEAN-LEN)
049900                TO WS-CUR-WORD-CLEAN.
050000*
050100 430-EXIT.
050200     EXIT.
050300*
050400 432-ADVANCE-START.
050500*
050600     ADD 1 TO WS-CLEAN-START.
050700*
050800 432-EXIT.
050900     EXIT.
051000*
051100 434-RETREAT-END.
051200*
051300     SUBTRACT 1 FROM WS-CLEAN-END.
051400*
051500 434-EXIT.
051600     EXIT.
051700*
051800******************************************************************
051900*    440-SYLLABLE-COUNT -- VOWEL TRANSITIONS, LESS ONE FOR A      *
052000*    TRAILING 'E', MINIMUM ONE.                                  *
052100******************************************************************
052200 440-SYLLABLE-COUNT.
052300*
052400     MOVE ZERO TO WS-VOWEL-CTR.
052500     MOVE 'N' TO WS-PREV-WAS-VOWEL-SW.
052600     PERFORM 442-CHECK-ONE-LETTER THRU 442-EXIT
052700        VARYING WS-CHR-IX FROM 1 BY 1
052800          UNTIL WS-CHR-IX > WS-CLEAN-LEN.
052900     IF WS-CUR-WORD-CLEAN (WS-CLEAN-LEN:1) = 'E'
053000        SUBTRACT 1 FROM WS-VOWEL-CTR.
053100     IF WS-VOWEL-CTR < 1
053200        MOVE 1 TO WS-VOWEL-CTR.
053300     ADD WS-VOWEL-CTR TO WS-SYLLABLE-TOTAL.
053400*
053500 440-EXIT.
053600     EXIT.
053700*
053800 442-CHECK-ONE-LETTER.
053900*
054000     IF WS-CUR-WORD-CLEAN (WS-CHR-IX:1) = 'A' OR 'E' OR 'I' OR
054100           'O' OR 'U' OR 'Y'
054200        IF NOT WS-PREV-WAS-VOWEL
054300           ADD 1 TO WS-VOWEL-CTR
054400        END-IF
054500        MOVE 'Y' TO WS-PREV-WAS-VOWEL-SW
054600     ELSE
054700        MOVE 'N' TO WS-PREV-WAS-VOWEL-SW.
054800*
054900 442-EXIT.
055000     EXIT.
055100*
055200******************************************************************
055300*    450-SCORE-SENTIMENT-HIT CHECKS THE CLEANED WORD AGAINST THE  *
055400*    POSITIVE AND NEGATIVE LEXICON TABLES.                       *
055500******************************************************************
055600 450-SCORE-SENTIMENT-HIT.
055700*
055800     MOVE 'NO ' TO WS-MATCH-SW.
055900     PERFORM 452-CHECK-ONE-POS THRU 452-EXIT
056000        VARYING WS-TBL-IX FROM 1 BY 1
056100          UNTIL WS-TBL-IX > WL-POS-WORD-COUNT
056200             OR WS-TABLE-MATCH.
056300     IF WS-TABLE-MATCH
056400        ADD 1 TO WS-POS-HIT-CNT
056500     ELSE
056600        PERFORM 454-CHECK-ONE-NEG THRU 454-EXIT
056700           VARYING WS-TBL-IX FROM 1 BY 1
056800             UNTIL WS-TBL-IX > WL-NEG-WORD-COUNT
056900                OR WS-TABLE-MATCH
057000        IF WS-TABLE-MATCH
057100           ADD 1 TO WS-NEG-HIT-CNT.
057200*
057300 450-EXIT.
057400     EXIT.
057500*
057600 452-CHECK-ONE-POS.
057700*
057800     IF WS-CUR-WORD-CLEAN = WL-POS-WORD-ENTRY (WS-TBL-IX)
057900        MOVE 'YES' TO WS-MATCH-SW.
058000*
058100 452-EXIT.
058200     EXIT.
058300*
058400 454-CHECK-ONE-NEG.
058500*
058600     IF WS-CUR-WORD-CLEAN = WL-NEG-WORD-ENTRY (WS-TBL-IX)
058700        MOVE 'YES' TO WS-MATCH-SW.
058800*
058900 454-EXIT.
059000     EXIT.
059100*
059200******************************************************************
059300*    460-CHECK-STOP-WORD SETS WS-MATCH-SW TO YES WHEN THE CLEANED *
059400*    WORD IS ON THE STOP-WORD LIST.                               *
059500******************************************************************
059600 460-CHECK-STOP-WORD.
059700*
059800     MOVE 'NO ' TO WS-MATCH-SW.
059900     PERFORM 462-CHECK-ONE-STOP THRU 462-EXIT
060000        VARYING WS-TBL-IX FROM 1 BY 1
060100          UNTIL WS-TBL-IX > WL-STOP-WORD-COUNT
060200             OR WS-TABLE-MATCH.
060300*
060400 460-EXIT.
060500     EXIT.
060600*
060700 462-CHECK-ONE-STOP.
060800*
060900     IF WS-CUR-WORD-CLEAN = WL-STOP-WORD-ENTRY (WS-TBL-IX)
061000        MOVE 'YES' TO WS-MATCH-SW.
061100*
061200 462-EXIT.
061300     EXIT.
061400*
061500******************************************************************
061600*    470-ROLL-KEYWORD LOOKS FOR THE CLEANED WORD IN WS-KW-TABLE;  *
061700*    IF FOUND IT BUMPS THE COUNT, OTHERWISE IT ADDS A NEW ENTRY   *
061800*    (UP TO 500 DISTINCT KEYWORDS PER DOCUMENT).                  *
061900******************************************************************
062000 470-ROLL-KEYWORD.
062100*
062200     MOVE 'NO ' TO WS-MATCH-SW.
062300     PERFORM 472-CHECK-ONE-KW THRU 472-EXIT
062400        VARYING WS-TBL-IX FROM 1 BY 1
062500          UNTIL WS-TBL-IX > WS-KW-ENTRY-CNT
062600             OR WS-TABLE-MATCH.
062700     IF WS-TABLE-MATCH
062800        ADD 1 TO WS-KW-COUNT (WS-TBL-IX)
062900     ELSE
063000        IF WS-KW-ENTRY-CNT < 500
063100           ADD 1 TO WS-KW-ENTRY-CNT
063200           MOVE WS-CUR-WORD-CLEAN TO WS-KW-TEXT (WS-KW-ENTRY-CNT)
063300           MOVE 1 TO WS-KW-COUNT (WS-KW-ENTRY-CNT).
063400*
063500 470-EXIT.
063600     EXIT.
063700*
063800 472-CHECK-ONE-KW.
063900*
064000     IF WS-CUR-WORD-CLEAN = WS-KW-TEXT (WS-TBL-IX)
064100        MOVE 'YES' TO WS-MATCH-SW.
064200*
064300 472-EXIT.
064400     EXIT.
064500*
064600******************************************************************
064700*    550-SCAN-SENTENCES SPLITS WS-SRCH-TEXT ON '.', '!' AND '?'.  *
064800*    A NON-BLANK SEGMENT IS ONE SENTENCE.  THE WORD COUNT OF      *
064900*    EACH OF THE FIRST FIVE SENTENCES IS KEPT FOR 750-CALC-       *
065000*    KEY-POINTS (FEEDBACK DOCUMENTS ONLY, BUT CHEAP TO COMPUTE    *
065100*    FOR EVERY DOCUMENT TYPE).                                   *
065200******************************************************************
065300 550-SCAN-SENTENCES.
065400*
065500     MOVE ZERO TO WS-SENT-COUNT WS-FIRST5-FILLED WS-CUR-SEG-WORDS.
065600     MOVE ZERO TO WS-SENT-WORD-CNT (1) WS-SENT-WORD-CNT (2)
065700                  WS-SENT-WORD-CNT (3) WS-SENT-WORD-CNT (4)
065800                  WS-SENT-WORD-CNT (5).
065900     MOVE 'N' TO WS-SEG-HAS-CONTENT-SW.
066000     MOVE 'N' TO WS-IN-SEG-WORD-SW.
066100     MOVE 1 TO WS-SCAN-POS.
066200     PERFORM 560-SCAN-ONE-SENT-CHAR THRU 560-EXIT
066300        UNTIL WS-SCAN-POS > WS-SRCH-LEN.
066400     IF WS-SEG-HAS-CONTENT
066500        PERFORM 570-END-ONE-SENTENCE THRU 570-EXIT.
066600*
066700 590-EXIT.
066800     EXIT.
066900*
067000 560-SCAN-ONE-SENT-CHAR.
067100*
067200     IF WS-SRCH-CHAR (WS-SCAN-POS) = '.' OR '!' OR '?'
067300        IF WS-SEG-HAS-CONTENT
067400           PERFORM 570-END-ONE-SENTENCE THRU 570-EXIT
067500        END-IF
067600     ELSE
067700        IF WS-SRCH-CHAR (WS-SCAN-POS) = SPACE
067800           MOVE 'N' TO WS-IN-SEG-WORD-SW
067900        ELSE
068000           MOVE 'Y' TO WS-SEG-HAS-CONTENT-SW
068100           IF NOT WS-IN-SEG-WORD
068200              MOVE 'Y' TO WS-IN-SEG-WORD-SW
068300              ADD 1 TO WS-CUR-SEG-WORDS
068400           END-IF.
068500     ADD 1 TO WS-SCAN-POS.
068600*
068700 560-EXIT.
068800     EXIT.
068900*
069000 570-END-ONE-SENTENCE.
069100*
069200     ADD 1 TO WS-SENT-COUNT.
069300     IF WS-FIRST5-FILLED < 5
069400        ADD 1 TO WS-FIRST5-FILLED
069500        MOVE WS-CUR-SEG-WORDS
069600              TO WS-SENT-WORD-CNT (WS-FIRST5-FILLED).
069700     MOVE ZERO TO WS-CUR-SEG-WORDS.
069800     MOVE 'N' TO WS-SEG-HAS-CONTENT-SW.
069900     MOVE 'N' TO WS-IN-SEG-WORD-SW.
070000*
070100 570-EXIT.
070200     EXIT.
070300*
070400******************************************************************
070500*    500-CALC-READABILITY -- AVERAGE WORD/SENTENCE LENGTH AND THE *
070600*    FLESCH READING EASE SCORE AND LEVEL BAND.                   *
070700******************************************************************
070800 500-CALC-READABILITY.
070900*
071000     IF WS-WORD-COUNT = 0
071100        MOVE ZERO TO ANL-AVG-WORD-LEN
071200     ELSE
071300        COMPUTE WS-AVG-WORD-LEN-W ROUNDED =
071400           WS-WORD-CHARS-TOTAL / WS-WORD-COUNT
071500        MOVE WS-AVG-WORD-LEN-W TO ANL-AVG-WORD-LEN.
071600*
071700     IF WS-SENT-COUNT = 0
071800        MOVE ZERO TO ANL-AVG-SENT-LEN
071900     ELSE
072000        COMPUTE WS-AVG-SENT-LEN-W ROUNDED =
072100           WS-WORD-COUNT / WS-SENT-COUNT
072200        MOVE WS-AVG-SENT-LEN-W TO ANL-AVG-SENT-LEN.
072300*
072400     MOVE WS-WORD-COUNT TO ANL-WORD-COUNT.
072500     MOVE WS-SENT-COUNT TO ANL-SENT-COUNT.
072600     MOVE WS-SRCH-LEN TO ANL-CHAR-COUNT.
072700*
072800     IF WS-WORD-COUNT = 0 OR WS-SENT-COUNT = 0
072900        MOVE ZERO TO ANL-FLESCH
073000        MOVE 'Unable to calc. ' TO ANL-READ-LEVEL
073100     ELSE
073200        COMPUTE WS-WORDS-PER-SENT-W ROUNDED =
073300           WS-WORD-COUNT / WS-SENT-COUNT
073400        COMPUTE WS-SYLL-PER-WORD-W ROUNDED =
073500           WS-SYLLABLE-TOTAL / WS-WORD-COUNT
073600        COMPUTE WS-FLESCH-W ROUNDED =
073700           206.835 - (1.015 * WS-WORDS-PER-SENT-W)
073800                   - (84.6 * WS-SYLL-PER-WORD-W)
073900        IF WS-FLESCH-W > 100
074000           MOVE 100 TO ANL-FLESCH
074100        ELSE
074200           IF WS-FLESCH-W < 0
074300              MOVE ZERO TO ANL-FLESCH
074400           ELSE
074500              MOVE WS-FLESCH-W TO ANL-FLESCH
074600        PERFORM 520-SET-READ-LEVEL THRU 520-EXIT.
074700*
074800 500-EXIT.
074900     EXIT.
075000*
075100 520-SET-READ-LEVEL.
075200*
075300     EVALUATE TRUE
075400        WHEN ANL-FLESCH >= 90
075500           MOVE 'Very Easy     ' TO ANL-READ-LEVEL
075600        WHEN ANL-FLESCH >= 80
075700           MOVE 'Easy          ' TO ANL-READ-LEVEL
075800        WHEN ANL-FLESCH >= 70
075900           MOVE 'Fairly Easy   ' TO ANL-READ-LEVEL
076000        WHEN ANL-FLESCH >= 60
076100           MOVE 'Standard      ' TO ANL-READ-LEVEL
076200        WHEN ANL-FLESCH >= 50
076300           MOVE 'Fairly Difficult' TO ANL-READ-LEVEL
076400        WHEN ANL-FLESCH >= 30
076500           MOVE 'Difficult     ' TO ANL-READ-LEVEL
076600        WHEN OTHER
076700           MOVE 'Very Difficult' TO ANL-READ-LEVEL
076800     END-EVALUATE.
076900*
077000 520-EXIT.
077100     EXIT.
077200*
077300******************************************************************
077400*    600-CALC-SENTIMENT -- POLARITY AND LABEL FROM THE LEXICON    *
077500*    HIT COUNTS GATHERED DURING THE TOKENIZE SCAN.                *
077600******************************************************************
077700 600-CALC-SENTIMENT.
077800*
077900     IF WS-POS-HIT-CNT + WS-NEG-HIT-CNT = 0
078000        MOVE ZERO TO WS-POLARITY-W
078100     ELSE
078200        COMPUTE WS-POLARITY-W ROUNDED =
078300           (WS-POS-HIT-CNT - WS-NEG-HIT-CNT) /
078400           (WS-POS-HIT-CNT + WS-NEG-HIT-CNT).
078500*
078600     IF WS-POLARITY-W < 0
078700        MOVE '-' TO ANL-POLARITY-SIGN
078800        COMPUTE ANL-POLARITY = 0 - WS-POLARITY-W
078900     ELSE
079000        MOVE '+' TO ANL-POLARITY-SIGN
079100        MOVE WS-POLARITY-W TO ANL-POLARITY.
079200*
079300     EVALUATE TRUE
079400        WHEN WS-POLARITY-W > 0.3
079500           MOVE 'POSITIVE' TO ANL-SENTIMENT
079600        WHEN WS-POLARITY-W < -0.3
079700           MOVE 'NEGATIVE' TO ANL-SENTIMENT
079800        WHEN OTHER
079900           MOVE 'NEUTRAL ' TO ANL-SENTIMENT
080000     END-EVALUATE.
080100*
080200 600-EXIT.
080300     EXIT.
080400*
080500******************************************************************
080600*    650-PICK-TOP-KEYWORD CALLS KWRANK FOR THE SINGLE HIGHEST-    *
080700*    FREQUENCY NON-STOP-WORD KEPT IN WS-KW-TABLE.                 *
080800******************************************************************
080900 650-PICK-TOP-KEYWORD.
081000*
081100     MOVE SPACES TO WS-TOP-LIST.
081200     MOVE ZERO TO WS-TOP-FILLED-CNT.
081300     CALL 'KWRANK' USING WS-KW-ENTRY-CNT, WS-TOP-N-WANTED,
081400                         WS-TOP-FILLED-CNT,
081450                         WS-KW-TABLE, WS-TOP-LIST.
081500     IF WS-TOP-FILLED-CNT > 0
081600        MOVE WS-TOP-ENTRY (1) TO ANL-TOP-KEYWORD
081700     ELSE
081800        MOVE SPACES TO ANL-TOP-KEYWORD.
081900*
082000 650-EXIT.
082100     EXIT.
082200*
082300******************************************************************
082400*    700-CALL-LEGAL-ANALYZER CALLS LGLANLZ AND MOVES ITS RESULTS  *
082500*    INTO THE ANL-OUT-LEGAL-VIEW OVERLAY OF THE OUTPUT RECORD.    *
082600******************************************************************
082700 700-CALL-LEGAL-ANALYZER.
082800*
082900     CALL 'LGLANLZ' USING WS-SRCH-TEXT, WS-SRCH-LEN,
083000                          ANL-LGL-FIELDS.
083100*
083200 700-EXIT.
083300     EXIT.
083400*
083500******************************************************************
083600*    750-CALC-KEY-POINTS -- OF THE FIRST 5 SENTENCES, HOW MANY    *
083700*    HAVE MORE THAN 3 WORDS.                                     *
083800******************************************************************
083900 750-CALC-KEY-POINTS.
084000*
084100     MOVE ZERO TO WS-KEYPOINT-CNT.
084200     PERFORM 760-CHECK-ONE-SENT THRU 760-EXIT
084300        VARYING WS-TBL-IX FROM 1 BY 1
084400          UNTIL WS-TBL-IX > WS-FIRST5-FILLED.
084500*
084600 750-EXIT.
084700     EXIT.
084800*
084900 760-CHECK-ONE-SENT.
085000*
085100     IF WS-SENT-WORD-CNT (WS-TBL-IX) > 3
085200        ADD 1 TO WS-KEYPOINT-CNT.
085300*
085400 760-EXIT.
085500     EXIT.
085600*
085700******************************************************************
085800*    800-READ-DOC-RECORD.                                        *
085900******************************************************************
086000 800-READ-DOC-RECORD.
086100*
086200     READ DOC-INPUT-FILE INTO DOC-IN-RECORD
086300         AT END MOVE 'YES' TO WS-EOF-INPUT-SW
086400                GO TO 800-EXIT.
086500     ADD 1 TO WS-READ-CTR.
086600*
086700 800-EXIT.
086800     EXIT.
086900*
087000******************************************************************
087100*    850-BUILD-SUMMARY-LINE BUILDS THE ONE-LINE SUMMARY PER THE   *
087200*    BATCH-DRIVER RULE, USED FOR BOTH THE REPORT AND (IF THE      *
087300*    RECORD LATER FAILS DOWNSTREAM) AS A DIAGNOSTIC.              *
087400******************************************************************
087500 850-BUILD-SUMMARY-LINE.
087600*
087700     MOVE SPACES TO WS-SUMMARY-LINE.
087800     EVALUATE TRUE
087900        WHEN DOC-TYPE-TEXT
088000           STRING ANL-WORD-COUNT DELIMITED BY SIZE
088100                  ' words, ' DELIMITED BY SIZE
088200                  ANL-SENTIMENT DELIMITED BY SIZE
088300                  ' sentiment' DELIMITED BY SIZE
088400                  INTO WS-SUMMARY-LINE
088500        WHEN DOC-TYPE-LEGAL
088600           STRING ANL-LGL-DOC-CLASS DELIMITED BY SPACE
088700                  ', Risk: ' DELIMITED BY SIZE
088800                  ANL-LGL-RISK-LEVEL DELIMITED BY SPACE
088900                  INTO WS-SUMMARY-LINE
089000        WHEN DOC-TYPE-FEEDBACK
089100           STRING 'Feedback: ' DELIMITED BY SIZE
089200                  ANL-SENTIMENT DELIMITED BY SIZE
089300                  ' (' DELIMITED BY SIZE
089400                  ANL-POLARITY-SIGN DELIMITED BY SIZE
089500                  ANL-POLARITY DELIMITED BY SIZE
089600                  ')' DELIMITED BY SIZE
089700                  INTO WS-SUMMARY-LINE
089800     END-EVALUATE.
089900*
090000 850-EXIT.
090100     EXIT.
090200*
090300******************************************************************
090400*    900-ACCUM-TOTALS.                                           *
090500******************************************************************
090600 900-ACCUM-TOTALS.
090700*
090800     IF RECORD-IS-VALID
090900        ADD ANL-WORD-COUNT TO WS-TOTAL-WORDS
091000        EVALUATE TRUE
091100           WHEN DOC-TYPE-TEXT
091200              ADD 1 TO WS-TEXT-TYPE-CTR
091300           WHEN DOC-TYPE-LEGAL
091400              ADD 1 TO WS-LEGAL-TYPE-CTR
091500              ADD ANL-LGL-RISK-SCORE TO WS-RISK-SUM
091600           WHEN DOC-TYPE-FEEDBACK
091700              ADD 1 TO WS-FDBK-TYPE-CTR
091800        END-EVALUATE.
091900*
092000 900-EXIT.
092100     EXIT.
092200*
092300******************************************************************
092400*    950-WRITE-ANL-REC.                                          *
092500******************************************************************
092600 950-WRITE-ANL-REC.
092700*
092800     WRITE ANL-OUTPUT-FILE FROM ANL-OUT-RECORD.
092900*
093000 950-EXIT.
093100     EXIT.
093200*
093300******************************************************************
093400*    955-HEADINGS.                                                *
093500******************************************************************
093600 955-HEADINGS.
093700*
093800     ADD 1 TO WS-PAGE-COUNT.
093900     MOVE WS-PAGE-COUNT TO RPT-PAGE-NO.
094000     WRITE ANL-REPORT-LINE FROM HL-HEADER-1
094100         AFTER ADVANCING TOP-OF-FORM.
094200     MOVE 1 TO WS-LINES-USED.
094300     MOVE 2 TO WS-LINE-SPACING.
094400     WRITE ANL-REPORT-LINE FROM HL-HEADER-2
094500         AFTER ADVANCING WS-LINE-SPACING.
094600     ADD WS-LINE-SPACING TO WS-LINES-USED.
094700*
094800 955-EXIT.
094900     EXIT.
095000*
095100******************************************************************
095200*    960-WRITE-DETAIL-LINE.                                       *
095300******************************************************************
095400 960-WRITE-DETAIL-LINE.
095500*
095600     IF WS-LINES-USED IS GREATER THAN WS-LINES-PER-PAGE OR
095700        WS-LINES-USED IS EQUAL TO WS-LINES-PER-PAGE
095800        PERFORM 955-HEADINGS THRU 955-EXIT.
095900     MOVE SPACES TO DL-DETAIL.
096000     MOVE ANL-DOC-ID TO DOC-ID-DL.
096100     MOVE ANL-TYPE TO TYP-DL.
096200     MOVE ANL-STATUS TO STATUS-DL.
096300     IF RECORD-IS-VALID
096400        MOVE ANL-WORD-COUNT TO WORDS-DL
096500        MOVE ANL-SENT-COUNT TO SENTS-DL
096600        MOVE ANL-FLESCH TO FLESCH-DL
096700        MOVE ANL-READ-LEVEL TO READ-LEVEL-DL
096800        MOVE ANL-SENTIMENT TO SENTIMENT-DL
096900        IF DOC-TYPE-LEGAL
097000           MOVE ANL-LGL-DOC-CLASS TO DOC-CLASS-DL
097100           MOVE ANL-LGL-RISK-SCORE TO RISK-DL
097200           MOVE ANL-LGL-RISK-LEVEL TO RISK-LEVEL-DL
097300        ELSE
097400           MOVE 'N/A' TO DOC-CLASS-DL RISK-LEVEL-DL.
097500     MOVE WS-SUMMARY-LINE TO SUMMARY-DL.
097600     WRITE ANL-REPORT-LINE FROM DL-DETAIL
097700         AFTER ADVANCING 1.
097800     ADD 1 TO WS-LINES-USED.
097900*
098000 960-EXIT.
098100     EXIT.
098200*
098300******************************************************************
098400*    970-PRINT-TOTAL-BLOCK.                                       *
098500******************************************************************
098600 970-PRINT-TOTAL-BLOCK.
098700*
098800     IF WS-LINES-USED + 3 > WS-LINES-PER-PAGE
098900        PERFORM 955-HEADINGS THRU 955-EXIT.
099000     MOVE WS-READ-CTR TO TL-READ.
099100     MOVE WS-OK-CTR TO TL-OK.
099200     MOVE WS-FAIL-CTR TO TL-FAIL.
099300     WRITE ANL-REPORT-LINE FROM TL-TOTAL-1 AFTER ADVANCING 2.
099400     MOVE WS-TEXT-TYPE-CTR TO TL-TEXT-CNT.
099500     MOVE WS-LEGAL-TYPE-CTR TO TL-LEGAL-CNT.
099600     MOVE WS-FDBK-TYPE-CTR TO TL-FDBK-CNT.
099700     WRITE ANL-REPORT-LINE FROM TL-TOTAL-2 AFTER ADVANCING 1.
099800     MOVE WS-TOTAL-WORDS TO TL-TOTAL-WORDS.
099900     IF WS-LEGAL-TYPE-CTR = 0
100000        MOVE ZERO TO TL-AVG-RISK
100100     ELSE
100150        COMPUTE WS-AVG-RISK-W ROUNDED =
100160           WS-RISK-SUM / WS-LEGAL-TYPE-CTR
100200        MOVE WS-AVG-RISK-W TO TL-AVG-RISK.
100400     WRITE ANL-REPORT-LINE FROM TL-TOTAL-3 AFTER ADVANCING 1.
100500*
100600 970-EXIT.
100700     EXIT.
100800*
100900******************************************************************
101000*    980-DISPLAY-PROG-DIAG -- EOJ SYSOUT DIAGNOSTICS, ONLY WHEN   *
101100*    THE OPERATOR HAS SET UPSI-0 ON FOR THIS RUN.                 *
101200******************************************************************
101300 980-DISPLAY-PROG-DIAG.
101400*
101500     DISPLAY '****     DOCANLYZ RUNNING    ****'.
101600     MOVE 'DOCUMENT RECORDS READ                        ' TO
101700          DISP-MESSAGE.
101800     MOVE WS-READ-CTR TO DISP-VALUE.
101900     DISPLAY DISPLAY-LINE.
102000     MOVE 'DOCUMENT RECORDS ANALYZED OK                 ' TO
102100          DISP-MESSAGE.
102200     MOVE WS-OK-CTR TO DISP-VALUE.
102300     DISPLAY DISPLAY-LINE.
102400     MOVE 'DOCUMENT RECORDS FAILED                      ' TO
102500          DISP-MESSAGE.
102600     MOVE WS-FAIL-CTR TO DISP-VALUE.
102700     DISPLAY DISPLAY-LINE.
102800     DISPLAY '****     DOCANLYZ EOJ        ****'.
102900*
103000 980-EXIT.
103100     EXIT.
