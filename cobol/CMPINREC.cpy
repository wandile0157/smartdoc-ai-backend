000100******************************************************************
000200*    CMPINREC  --  COMPARE-IN RECORD LAYOUT                      *
000300*    COPIED INTO:  DOCCOMPR (FD COMPARE-IN)                      *
000400*    RECORD LENGTH 2024 -- LINE SEQUENTIAL, NO KEY, FILE ORDER.  *
000500*                                                                *
000600*    MAINTENANCE                                                *
000700*    DATE     BY   REQUEST  DESCRIPTION                         *
000800*    -------- ---- -------- ------------------------------------*
000900*    06/05/91 TOY  AF-0140  ORIGINAL LAYOUT.                     *
000950*    01/22/99 DPF  Y2K-009  REVIEWED FOR YEAR 2000 -- NO DATE     *
000960*                           FIELDS ON THIS RECORD, NO CHANGE.     *
000970*    11/02/01 DPF  AF-0214  REVIEWED AFTER THE DOCCOMPR CASE-     *
000980*                           FOLD FIX (AF-0214) -- CMP-TEXT-1 AND  *
000990*                           CMP-TEXT-2 ARE CARRIED AS-RECEIVED ON *
000991*                           THIS LAYOUT, THE FOLD HAPPENS AFTER   *
000992*                           THE READ, SO NO CHANGE WAS NEEDED     *
000993*                           HERE.                                *
001000******************************************************************
001100 01  CMP-IN-RECORD.
001200     05  CMP-PAIR-ID               PIC X(08).
001300     05  CMP-TEXT-1                PIC X(1000).
001400     05  CMP-TEXT-2                PIC X(1000).
001500     05  FILLER                    PIC X(016).
