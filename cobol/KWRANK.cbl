000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    KWRANK.
000300 AUTHOR.        R M KOVACS.
000400 INSTALLATION.  MERIDIAN DATA SERVICES.
000500 DATE-WRITTEN.  08/21/89.
000600 DATE-COMPILED.
000700 SECURITY.      NON-CONFIDENTIAL.
000800*
000900******************************************************************
001000*REMARKS.
001100*    KWRANK IS CALLED BY DOCANLYZ AND DOCCOMPR TO PICK THE TOP N
001200*    KEYWORDS OUT OF A WORD/FREQUENCY TABLE ALREADY BUILT BY THE
001300*    CALLER.  N IS 5 FOR A SINGLE-DOCUMENT SUMMARY AND 20 FOR A
001400*    DOCUMENT-COMPARISON KEYWORD SET -- THE CALLER PASSES N IN,
001500*    THIS MEMBER DOES NOT KNOW OR CARE WHICH CALLER IT IS.
001600*
001700*    THE SELECTION IS A REPEATED "FIND THE UNUSED ENTRY WITH THE
001800*    HIGHEST COUNT" PASS -- THE SAME SHAPE AS THE OLD ADSTAT
001900*    ARRAY-STATISTICS ROUTINE THAT USED TO CALL OUT TO ADSORT TO
002000*    GET A SORTED ARRAY BEFORE PULLING OFF MIN/MAX/MEDIAN.  HERE
002100*    WE DO NOT NEED A FULL SORT, ONLY THE TOP FEW, SO THE OLD
002200*    CALL-A-SORT-ROUTINE STEP IS REPLACED BY A SELECTION LOOP
002300*    RUN ONCE PER RANK POSITION.
002400*
002500*    SCANNING LOWEST SUBSCRIPT FIRST AND TAKING THE FIRST ENTRY
002600*    THAT BEATS THE CURRENT BEST (STRICTLY GREATER, NOT GREATER
002700*    OR EQUAL) MEANS A TIE ON COUNT IS BROKEN BY WHICHEVER WORD
002800*    WAS LOADED INTO THE TABLE FIRST -- THAT IS THE "FIRST-SEEN
002900*    ORDER" TIE-BREAK CALLED FOR BY THE KEYWORD-EXTRACTION RULE.
003000*
003100*    MAINTENANCE
003200*    DATE     BY   REQUEST  DESCRIPTION
003300*    -------- ---- -------- ------------------------------------
003400*    08/21/89 RMK  AF-0041  ORIGINAL VERSION.
003500*    03/02/90 RMK  AF-0088  RAISED TABLE SIZE FROM 250 TO 500
003600*                           ENTRIES SO A FULL 1000-CHARACTER
003700*                           DOCUMENT OF ONE-LETTER WORDS CANNOT
003800*                           OVERRUN THE TABLE.
003900*    01/22/99 DPF  Y2K-009  REVIEWED FOR YEAR 2000 -- NO DATE
004000*                           FIELDS IN THIS MEMBER, NO CHANGE.
004050*    11/02/01 DPF  AF-0214  REVIEWED AFTER THE DOCANLYZ/DOCCOMPR
004060*                           CASE-FOLD FIX (AF-0214) -- THIS
004070*                           MEMBER ONLY COMPARES COUNTS, NEVER
004080*                           TEXT, SO NO CHANGE WAS NEEDED HERE.
004100******************************************************************
004200 ENVIRONMENT DIVISION.
004300 CONFIGURATION SECTION.
004400 SOURCE-COMPUTER.   IBM-390.
004500 OBJECT-COMPUTER.   IBM-390.
004600*
004700 DATA DIVISION.
004800 WORKING-STORAGE SECTION.
004900*
005000 01  WS-DEBUG-SWITCH            PIC X(01) VALUE 'N'.
005100     88  WS-DEBUG-ON                VALUE 'Y'.
005200*
005300 01  WS-RANK-CTRS.
005400     05  WS-RANK-CTR            PIC S9(4) COMP VALUE +0.
005500     05  WS-SCAN-CTR            PIC S9(4) COMP VALUE +0.
005600     05  WS-WANTED-N            PIC S9(4) COMP VALUE +0.
005700     05  WS-FILLED-CTR          PIC S9(4) COMP VALUE +0.
005800*
005900 01  WS-RANK-CTRS-DISPLAY REDEFINES WS-RANK-CTRS.
006000     05  WS-RANK-CTR-D          PIC S9(4).
006100     05  WS-SCAN-CTR-D          PIC S9(4).
006200     05  WS-WANTED-N-D          PIC S9(4).
006300     05  WS-FILLED-CTR-D        PIC S9(4).
006400*
006500 01  WS-BEST-TRACK.
006600     05  WS-BEST-COUNT          PIC S9(4) COMP VALUE +0.
006700     05  WS-BEST-INDEX          PIC S9(4) COMP VALUE +0.
006750*
006760 01  WS-BEST-TRACK-DISPLAY REDEFINES WS-BEST-TRACK.
006770     05  WS-BEST-COUNT-D        PIC S9(4).
006780     05  WS-BEST-INDEX-D        PIC S9(4).
006800*
006900 01  WS-USED-FLAGS OCCURS 500 TIMES
007000                  PIC X(01) VALUE 'N'.
007100*
007200 01  WS-USED-FLAGS-STRING REDEFINES WS-USED-FLAGS
007300                  PIC X(500).
007400*
007500 01  WS-DIAGNOSTIC-LINE.
007600     05  FILLER                 PIC X(16)
007700                        VALUE 'KWRANK BEST IDX '.
007800     05  WS-DIAG-INDEX          PIC ZZZ9.
007900     05  FILLER                 PIC X(07) VALUE ' CNT = '.
008000     05  WS-DIAG-COUNT          PIC ZZZ9.
008100     05  FILLER                 PIC X(88) VALUE SPACES.
008200*
008300 LINKAGE SECTION.
008400*
008500 01  LK-ENTRY-CNT               PIC 9(04) COMP.
008600 01  LK-TOP-N                   PIC 9(02) COMP.
008700 01  LK-FILLED-CNT              PIC 9(02) COMP.
008800*
008900 01  LK-KW-TABLE.
009000     05  LK-KW-ENTRY OCCURS 500 TIMES.
009100         10  LK-KW-TEXT             PIC X(20).
009200         10  LK-KW-COUNT            PIC 9(04) COMP.
009300*
009400 01  LK-TOP-LIST.
009500     05  LK-TOP-ENTRY OCCURS 20 TIMES
009600                      PIC X(20).
009700*
009800 PROCEDURE DIVISION USING LK-ENTRY-CNT
009900                          LK-TOP-N
010000                          LK-FILLED-CNT
010100                          LK-KW-TABLE
010200                          LK-TOP-LIST.
010300*
010400 000-MAINLINE.
010500*
010600     MOVE ALL 'N' TO WS-USED-FLAGS-STRING.
010700     MOVE SPACES TO LK-TOP-LIST.
010800     MOVE ZERO TO LK-FILLED-CNT.
010900     IF LK-TOP-N > 20
011000        MOVE 20 TO WS-WANTED-N
011100     ELSE
011200        MOVE LK-TOP-N TO WS-WANTED-N.
011300     IF LK-ENTRY-CNT > 0 AND WS-WANTED-N > 0
011400        PERFORM 100-PICK-NEXT-BEST THRU 100-EXIT
011500           VARYING WS-RANK-CTR FROM 1 BY 1
011600             UNTIL WS-RANK-CTR > WS-WANTED-N
011700                OR WS-RANK-CTR > LK-ENTRY-CNT.
011800     GOBACK.
011900*
012000 100-PICK-NEXT-BEST.
012100*
012200     MOVE -1 TO WS-BEST-COUNT.
012300     MOVE ZERO TO WS-BEST-INDEX.
012400     PERFORM 150-SCAN-ONE-ENTRY THRU 150-EXIT
012500        VARYING WS-SCAN-CTR FROM 1 BY 1
012600          UNTIL WS-SCAN-CTR > LK-ENTRY-CNT.
012700     IF WS-BEST-INDEX > 0
012800        MOVE LK-KW-TEXT (WS-BEST-INDEX)
012900               TO LK-TOP-ENTRY (WS-RANK-CTR)
013000        MOVE 'Y' TO WS-USED-FLAGS (WS-BEST-INDEX)
014000        ADD 1 TO LK-FILLED-CNT
015000        IF WS-DEBUG-ON
016000           MOVE WS-BEST-INDEX TO WS-DIAG-INDEX
017000           MOVE WS-BEST-COUNT TO WS-DIAG-COUNT
018000           DISPLAY WS-DIAGNOSTIC-LINE.
019000*
019100 100-EXIT.
019200     EXIT.
019300*
019400 150-SCAN-ONE-ENTRY.
019500*
019600     IF WS-USED-FLAGS (WS-SCAN-CTR) = 'N'
019700        IF LK-KW-COUNT (WS-SCAN-CTR) > WS-BEST-COUNT
019800           MOVE LK-KW-COUNT (WS-SCAN-CTR) TO WS-BEST-COUNT
019900           MOVE WS-SCAN-CTR TO WS-BEST-INDEX.
020000*
020100 150-EXIT.
020200     EXIT.
