000100******************************************************************
000200*    CMPOUTRC  --  COMPARE-OUT RECORD LAYOUT                     *
000300*    COPIED INTO:  DOCCOMPR (FD COMPARE-OUT)                     *
000400*    RECORD LENGTH 132 -- LINE SEQUENTIAL, NO KEY.                *
000500*                                                                *
000600*    MAINTENANCE                                                *
000700*    DATE     BY   REQUEST  DESCRIPTION                         *
000800*    -------- ---- -------- ------------------------------------*
000900*    06/05/91 TOY  AF-0140  ORIGINAL LAYOUT.                     *
000950*    01/22/99 DPF  Y2K-009  REVIEWED FOR YEAR 2000 -- NO DATE     *
000960*                           FIELDS ON THIS RECORD, NO CHANGE.     *
000970*    10/15/01 DPF  AF-0213  REVIEWED AFTER THE AVERAGE-SIMILARITY *
000980*                           ROUNDING FIX (AF-0213) -- THE EXTRA   *
000990*                           INTERMEDIATE PRECISION IS CARRIED IN  *
000991*                           DOCCOMPR'S WORKING-STORAGE ONLY, THIS *
000992*                           RECORD STILL TAKES THE FINAL 2-PLACE  *
000993*                           VALUE, NO CHANGE NEEDED HERE.          *
001000******************************************************************
001100 01  CMP-OUT-RECORD.
001200     05  CPO-PAIR-ID               PIC X(08).
001300     05  CPO-SIMILARITY            PIC 9(03)V99.
001400     05  CPO-COMMON-CNT            PIC 9(03).
001500     05  CPO-UNIQUE-1              PIC 9(03).
001600     05  CPO-UNIQUE-2              PIC 9(03).
001700     05  CPO-RECOMMENDATION        PIC X(40).
001800     05  FILLER                    PIC X(70).
