000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    SIMSCOR.
000300 AUTHOR.        R M KOVACS.
000400 INSTALLATION.  MERIDIAN DATA SERVICES.
000500 DATE-WRITTEN.  09/11/89.
000600 DATE-COMPILED.
000700 SECURITY.      NON-CONFIDENTIAL.
000800*
000900******************************************************************
001000*REMARKS.
001100*    SIMSCOR IS CALLED BY DOCCOMPR WITH THE TOP-20 KEYWORD LISTS
001200*    ALREADY PULLED FOR EACH OF THE TWO DOCUMENTS IN A COMPARE-IN
001300*    PAIR (DOCCOMPR GETS THOSE LISTS FROM TWO CALLS TO KWRANK).
001400*    THIS MEMBER BUILDS THE COMMON AND UNIQUE COUNTS BY CROSS-
001500*    MATCHING THE TWO LISTS, COMPUTES THE SIMILARITY PERCENTAGE,
001600*    AND RETURNS A BANDED RECOMMENDATION MESSAGE.
001700*
001800*    THIS REPLACES THE OLD CALLED PRODUCT-RECORD LOOKUP ROUTINE
001900*    THAT SAMOS1 USED TO CALL FOR A SINGLE PRODUCT NUMBER -- THE
002000*    LINKAGE CONVENTION (CALLER BUILDS A LINKAGE RECORD, CALLS A
002100*    SMALL SUBROUTINE, SUBROUTINE FILLS IN RESULT FIELDS AND
002200*    GOES BACK) IS THE SAME SHAPE, JUST WITH TWO LISTS IN AND A
002300*    SCORE OUT INSTEAD OF ONE KEY IN AND A PRICE OUT.
002400*
002500*    MAINTENANCE
002600*    DATE     BY   REQUEST  DESCRIPTION
002700*    -------- ---- -------- ------------------------------------
002800*    09/11/89 RMK  AF-0045  ORIGINAL VERSION.
002900*    06/05/91 TOY  AF-0140  ADDED TO SUPPORT THE NEW DOCCOMPR
003000*                           DOCUMENT-COMPARISON BATCH.
003100*    01/22/99 DPF  Y2K-009  REVIEWED FOR YEAR 2000 -- NO DATE
003200*                           FIELDS IN THIS MEMBER, NO CHANGE.
003210*    11/02/01 DPF  AF-0214  REVIEWED AFTER THE DOCCOMPR CASE-FOLD
003220*                           FIX (AF-0214) -- SIMSCOR ONLY
003230*                           COMPARES THE ALREADY-UPPERCASED
003240*                           KEYWORD LISTS KWRANK BUILDS, SO NO
003250*                           CHANGE WAS NEEDED HERE EITHER.
003300******************************************************************
003400 ENVIRONMENT DIVISION.
003500 CONFIGURATION SECTION.
003600 SOURCE-COMPUTER.   IBM-390.
003700 OBJECT-COMPUTER.   IBM-390.
003800*
003900 DATA DIVISION.
004000 WORKING-STORAGE SECTION.
004100*
004200 01  WS-SCAN-CTRS.
004300     05  WS-OUTER-IX            PIC S9(4) COMP VALUE +0.
004400     05  WS-INNER-IX            PIC S9(4) COMP VALUE +0.
004500*
004600 01  WS-SCAN-CTRS-DISPLAY REDEFINES WS-SCAN-CTRS.
004700     05  WS-OUTER-IX-D          PIC S9(4).
004800     05  WS-INNER-IX-D          PIC S9(4).
004900*
005000 01  WS-MATCH-FLAG              PIC X(01) VALUE 'N'.
005100     88  WS-WORD-MATCHED            VALUE 'Y'.
005200*
005300 01  WS-COUNTS.
005400     05  WS-COMMON-CNT          PIC S9(4) COMP VALUE +0.
005500     05  WS-UNIQUE-1-CNT        PIC S9(4) COMP VALUE +0.
005600     05  WS-UNIQUE-2-CNT        PIC S9(4) COMP VALUE +0.
005700     05  WS-UNION-CNT           PIC S9(4) COMP VALUE +0.
005800*
005900 01  WS-COUNTS-DISPLAY REDEFINES WS-COUNTS.
006000     05  WS-COMMON-CNT-D        PIC S9(4).
006100     05  WS-UNIQUE-1-CNT-D      PIC S9(4).
006200     05  WS-UNIQUE-2-CNT-D      PIC S9(4).
006300     05  WS-UNION-CNT-D         PIC S9(4).
006400*
006500 01  WS-SIM-WORK.
006600     05  WS-SIM-RATIO           PIC S9(3)V9999 COMP-3 VALUE +0.
006700     05  WS-SIM-PCT             PIC S9(3)V99   COMP-3 VALUE +0.
006750*
006760 01  WS-SIM-WORK-DISPLAY REDEFINES WS-SIM-WORK.
006770     05  WS-SIM-RATIO-D         PIC S9(3)V9999.
006780     05  WS-SIM-PCT-D           PIC S9(3)V99.
006800*
006900 LINKAGE SECTION.
007000*
007100 01  LK-LIST-1                 PIC X(20) OCCURS 20 TIMES.
007200 01  LK-LIST-1-CNT              PIC 9(02) COMP.
007300 01  LK-LIST-2                 PIC X(20) OCCURS 20 TIMES.
007400 01  LK-LIST-2-CNT              PIC 9(02) COMP.
007500*
007600 01  LK-RESULTS.
007700     05  LK-SIMILARITY          PIC 9(03)V99.
007800     05  LK-COMMON-CNT          PIC 9(03).
007900     05  LK-UNIQUE-1            PIC 9(03).
008000     05  LK-UNIQUE-2            PIC 9(03).
008100     05  LK-RECOMMENDATION      PIC X(40).
008200*
008300 PROCEDURE DIVISION USING LK-LIST-1 LK-LIST-1-CNT
008400                          LK-LIST-2 LK-LIST-2-CNT
008500                          LK-RESULTS.
008600*
008700 000-MAINLINE.
008800*
008900     MOVE ZERO TO WS-COMMON-CNT WS-UNIQUE-1-CNT WS-UNIQUE-2-CNT.
009000     MOVE SPACES TO LK-RECOMMENDATION.
009100*
009200     PERFORM 100-CLASSIFY-LIST-1 THRU 100-EXIT
009300        VARYING WS-OUTER-IX FROM 1 BY 1
009400          UNTIL WS-OUTER-IX > LK-LIST-1-CNT.
009500*
009600     PERFORM 200-CLASSIFY-LIST-2 THRU 200-EXIT
009700        VARYING WS-OUTER-IX FROM 1 BY 1
009800          UNTIL WS-OUTER-IX > LK-LIST-2-CNT.
009900*
010000     COMPUTE WS-UNION-CNT =
010100        WS-COMMON-CNT + WS-UNIQUE-1-CNT + WS-UNIQUE-2-CNT.
010200*
010300     IF WS-UNION-CNT = 0
010400        MOVE ZERO TO WS-SIM-PCT
010500     ELSE
010600        COMPUTE WS-SIM-RATIO ROUNDED =
010700           WS-COMMON-CNT / WS-UNION-CNT
010800        COMPUTE WS-SIM-PCT ROUNDED = WS-SIM-RATIO * 100.
010900*
011000     MOVE WS-SIM-PCT TO LK-SIMILARITY.
011100     MOVE WS-COMMON-CNT TO LK-COMMON-CNT.
011200     MOVE WS-UNIQUE-1-CNT TO LK-UNIQUE-1.
011300     MOVE WS-UNIQUE-2-CNT TO LK-UNIQUE-2.
011400*
011500     EVALUATE TRUE
011600        WHEN WS-SIM-PCT > 70
011700           MOVE 'Documents are highly similar'
011800                TO LK-RECOMMENDATION
011900        WHEN WS-SIM-PCT > 40
012000           MOVE 'Documents have moderate similarity'
012100                TO LK-RECOMMENDATION
012200        WHEN OTHER
012300           MOVE 'Documents are substantially different'
012400                TO LK-RECOMMENDATION
012500     END-EVALUATE.
012600*
012700     GOBACK.
012800*
012900 100-CLASSIFY-LIST-1.
013000*
013100     MOVE 'N' TO WS-MATCH-FLAG.
013200     PERFORM 150-SEARCH-LIST-2 THRU 150-EXIT
014000        VARYING WS-INNER-IX FROM 1 BY 1
015000          UNTIL WS-INNER-IX > LK-LIST-2-CNT
016000             OR WS-WORD-MATCHED.
017000     IF WS-WORD-MATCHED
018000        ADD 1 TO WS-COMMON-CNT
019000     ELSE
020000        ADD 1 TO WS-UNIQUE-1-CNT.
021000*
022000 100-EXIT.
023000     EXIT.
024000*
025000 150-SEARCH-LIST-2.
026000*
027000     IF LK-LIST-1 (WS-OUTER-IX) = LK-LIST-2 (WS-INNER-IX)
028000        MOVE 'Y' TO WS-MATCH-FLAG.
029000*
030000 150-EXIT.
031000     EXIT.
032000*
033000 200-CLASSIFY-LIST-2.
034000*
035000     MOVE 'N' TO WS-MATCH-FLAG.
036000     PERFORM 250-SEARCH-LIST-1 THRU 250-EXIT
037000        VARYING WS-INNER-IX FROM 1 BY 1
038000          UNTIL WS-INNER-IX > LK-LIST-1-CNT
039000             OR WS-WORD-MATCHED.
040000     IF NOT WS-WORD-MATCHED
041000        ADD 1 TO WS-UNIQUE-2-CNT.
042000*
043000 200-EXIT.
044000     EXIT.
045000*
046000 250-SEARCH-LIST-1.
047000*
048000     IF LK-LIST-2 (WS-OUTER-IX) = LK-LIST-1 (WS-INNER-IX)
049000        MOVE 'Y' TO WS-MATCH-FLAG.
050000*
051000 250-EXIT.
052000     EXIT.
