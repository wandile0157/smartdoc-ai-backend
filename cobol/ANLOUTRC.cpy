000100******************************************************************
000200*    ANLOUTRC  --  ANALYSIS-OUT RECORD LAYOUT                    *
000300*    COPIED INTO:  DOCANLYZ (FD ANALYSIS-OUT)                    *
000400*    RECORD LENGTH 200 -- LINE SEQUENTIAL, NO KEY.               *
000500*                                                                *
000600*    ANL-OUT-LEGAL-VIEW REDEFINES THE SAME 200 BYTES SO THE      *
000700*    LEGAL-ANALYZER RESULT FIELDS CAN BE MOVED AS ONE GROUP      *
000800*    STRAIGHT FROM THE LGLANLZ LINKAGE AREA (SEE DOCANLYZ        *
000900*    700-CALL-LEGAL-ANALYZER) INSTEAD OF NINE SEPARATE MOVEs.    *
001000*    THIS IS THE SAME OVERLAY TECHNIQUE THE OLD SCREEN-MAP       *
001100*    COPYBOOK FOR THE MORTGAGE PANEL USED TO GIVE THE INPUT      *
001200*    AND OUTPUT FIELDS OF ONE MAP TWO DIFFERENT NAMES.           *
001300*                                                                *
001400*    MAINTENANCE                                                *
001500*    DATE     BY   REQUEST  DESCRIPTION                         *
001600*    -------- ---- -------- ------------------------------------*
001700*    08/14/89 RMK  AF-0041  ORIGINAL LAYOUT, TEXT FIELDS ONLY.   *
001800*    03/02/90 RMK  AF-0088  ADDED LEGAL-ANALYZER FIELDS AND THE  *
001900*                           ANL-OUT-LEGAL-VIEW REDEFINES.        *
002000*    11/19/90 TOY  AF-0117  ADDED ANL-CLAUSE-CNT, ANL-AMOUNT-CNT, *
002100*                           ANL-DATE-CNT.                        *
002150*    06/05/91 TOY  AF-0140  ADDED ANL-LGL-PARTY-CNT SO THE OVERLAY*
002160*                           MATCHES LGLANLZ'S LINKAGE RESULT AREA*
002170*                           BYTE FOR BYTE.  NO REPORT OR BATCH    *
002180*                           OUTPUT FIELD CARRIES THIS COUNT -- IT *
002190*                           IS RECEIVED AND DROPPED.              *
002200*    01/22/99 DPF  Y2K-009  REVIEWED FOR YEAR 2000 -- NO DATE     *
002300*                           FIELDS ON THIS RECORD, NO CHANGE.     *
002310*    11/09/01 DPF  AF-0215  AF-0140'S ANL-LGL-PARTY-CNT LANDED AT *
002320*                           BYTE 128 OF THE OVERLAY, 3 BYTES      *
002330*                           INSIDE ANL-TOP-KEYWORD (BYTES 128-147 *
002340*                           OF THE BASE RECORD) -- EVERY LEGAL    *
002350*                           RECORD WAS GETTING ITS TOP KEYWORD    *
002360*                           CLOBBERED ON THE WAY BACK FROM        *
002370*                           LGLANLZ.  SINCE THE COUNT WAS ALREADY *
002380*                           "RECEIVED AND DROPPED" PER THE NOTE   *
002390*                           ABOVE, DROPPED ANL-LGL-PARTY-CNT AND   *
002391*                           LGLANLZ'S LK-PARTY-CNT TOGETHER AND    *
002392*                           WIDENED THE TRAILING FILLER FROM      *
002393*                           X(70) TO X(73) TO KEEP THE RECORD AT  *
002394*                           200 BYTES.                            *
002400******************************************************************
002500 01  ANL-OUT-RECORD.
002600     05  ANL-DOC-ID                PIC X(08).
002700     05  ANL-TYPE                  PIC X(01).
002800     05  ANL-STATUS                PIC X(04).
002900         88  ANL-STATUS-OK             VALUE 'OK  '.
003000         88  ANL-STATUS-FAIL           VALUE 'FAIL'.
003100     05  ANL-WORD-COUNT             PIC 9(06).
003200     05  ANL-SENT-COUNT             PIC 9(05).
003300     05  ANL-CHAR-COUNT             PIC 9(07).
003400     05  ANL-AVG-WORD-LEN           PIC 9(03)V99.
003500     05  ANL-AVG-SENT-LEN           PIC 9(03)V99.
003600     05  ANL-FLESCH                 PIC 9(03)V99.
003700     05  ANL-READ-LEVEL             PIC X(16).
003800     05  ANL-SENTIMENT              PIC X(08).
003900     05  ANL-POLARITY-SIGN          PIC X(01).
004000     05  ANL-POLARITY               PIC 9V999.
004100     05  ANL-DOC-CLASS              PIC X(20).
004200     05  ANL-RISK-SCORE             PIC 9(03)V99.
004300     05  ANL-RISK-LEVEL             PIC X(12).
004400     05  ANL-HI-RISK-CNT            PIC 9(03).
004500     05  ANL-MED-RISK-CNT           PIC 9(03).
004600     05  ANL-CLAUSE-CNT             PIC 9(03).
004700     05  ANL-AMOUNT-CNT             PIC 9(03).
004800     05  ANL-DATE-CNT               PIC 9(03).
004900     05  ANL-TOP-KEYWORD            PIC X(20).
005000     05  ANL-ERROR-MSG              PIC X(40).
005100     05  FILLER                     PIC X(13).
005200*
005300 01  ANL-OUT-LEGAL-VIEW REDEFINES ANL-OUT-RECORD.
005400     05  FILLER                     PIC X(75).
005500     05  ANL-LGL-FIELDS.
005600         10  ANL-LGL-DOC-CLASS         PIC X(20).
005700         10  ANL-LGL-RISK-SCORE        PIC 9(03)V99.
005800         10  ANL-LGL-RISK-LEVEL        PIC X(12).
005900         10  ANL-LGL-HI-RISK-CNT       PIC 9(03).
006000         10  ANL-LGL-MED-RISK-CNT      PIC 9(03).
006100         10  ANL-LGL-CLAUSE-CNT        PIC 9(03).
006200         10  ANL-LGL-AMOUNT-CNT        PIC 9(03).
006300         10  ANL-LGL-DATE-CNT          PIC 9(03).
006400     05  FILLER                     PIC X(73).
