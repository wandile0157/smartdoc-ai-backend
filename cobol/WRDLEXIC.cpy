000100******************************************************************
000200*    WRDLEXIC  --  WORD LEXICON AND TERM-LIST COPYBOOK           *
000300*    COPIED INTO:  DOCANLYZ, LGLANLZ                             *
000400*                                                                *
000500*    HOLDS THE FIXED VOCABULARY TABLES USED BY THE DOCUMENT      *
000600*    ANALYSIS SUITE -- STOP WORDS, THE SENTIMENT LEXICON, THE    *
000700*    LEGAL RISK-TERM LISTS, THE CLAUSE-TRIGGER PHRASES, THE      *
000800*    DOCUMENT-TYPE KEYWORD TABLE, THE PARTY-INDICATOR TABLES     *
000900*    AND THE MONTH-NAME TABLE USED BY DATE DETECTION.            *
001000*                                                                *
001100*    ALL ENTRIES ARE UPPER-CASE.  CALLERS FOLD THE SCANNED TEXT  *
001200*    TO UPPER CASE BEFORE COMPARING (CASE-INSENSITIVE MATCH PER  *
001300*    THE BUSINESS RULES).                                       *
001400*                                                                *
001500*    EACH FIXED LIST BELOW IS LOADED AS A STRAIGHT FILLER-PER-   *
001600*    ENTRY GROUP SO EVERY ENTRY CAN CARRY ITS OWN VALUE CLAUSE,  *
001700*    THEN OVERLAID BY AN OCCURS ARRAY OF THE SAME BYTES SO THE   *
001800*    CALLING PROGRAM CAN SUBSCRIPT IT.  THIS IS THE SAME         *
001900*    FILLER-LOAD-THEN-REDEFINE TRICK THE PAYROLL SHOP USED FOR   *
002000*    ITS STATE-CODE AND DEDUCTION-CODE TABLES.                   *
002100*                                                                *
002200*    MAINTENANCE                                                *
002300*    DATE     BY   REQUEST  DESCRIPTION                         *
002400*    -------- ---- -------- ------------------------------------*
002500*    08/14/89 RMK  AF-0041  ORIGINAL TABLES -- STOP WORDS AND    *
002600*                           SENTIMENT LEXICON ONLY.              *
002700*    03/02/90 RMK  AF-0088  ADDED LEGAL RISK-TERM TABLES.        *
002800*    11/19/90 TOY  AF-0117  ADDED CLAUSE-TRIGGER TABLE AND       *
002900*                           DOC-TYPE KEYWORD TABLE.              *
003000*    06/05/91 TOY  AF-0140  ADDED PARTY-INDICATOR TABLES AND     *
003100*                           MONTH-NAME TABLE FOR DATE SCANS.     *
003200*    01/22/99 DPF  Y2K-009  REVIEWED FOR YEAR 2000 -- NO DATE    *
003300*                           ARITHMETIC IN THIS MEMBER, NO CHANGE.*
003400*    09/30/01 DPF  AF-0212  ENLARGED WL-DOCTYPE-KW TO X(18) SO    *
003500*                           "NON-DISCLOSURE" FITS UNTRUNCATED.   *
003600*    09/30/01 DPF  AF-0212  REDID THE STOP-WORD/LEXICON/RISK/    *
003700*                           PARTY/MONTH LISTS AS FILLER GROUPS   *
003800*                           REDEFINED BY OCCURS ARRAYS -- THE    *
003900*                           OLD LAYOUT REUSED ONE DATA-NAME PER  *
004000*                           ENTRY WITH NO OCCURS, WHICH WOULD    *
004100*                           NOT EVEN SUBSCRIPT.  CAUGHT IN BENCH *
004200*                           TESTING, NEVER RAN IN PRODUCTION.    *
004210*    10/15/01 DPF  AF-0213  AF-0212'S X(18) WAS STILL SHORT --    *
004220*                           LGLANLZ MOVES THE 25-BYTE NDA         *
004230*                           KEYWORD "CONFIDENTIALITY AGREEMENT"   *
004240*                           INTO WL-DOCTYPE-KW AND IT WAS GETTING *
004250*                           CHOPPED TO "CONFIDENTIALITY AG" ON    *
004260*                           THE MOVE.  WIDENED TO X(25).          *
004300******************************************************************
004400*
004500*--------------------------------------------------------------*
004600*    STOP-WORD TABLE -- EXCLUDED FROM KEYWORD FREQUENCY COUNTS  *
004700*--------------------------------------------------------------*
004800 01  WL-STOP-WORD-TABLE.
004900     05  FILLER               PIC X(10) VALUE 'THE'.
005000     05  FILLER               PIC X(10) VALUE 'A'.
005100     05  FILLER               PIC X(10) VALUE 'AN'.
005200     05  FILLER               PIC X(10) VALUE 'AND'.
005300     05  FILLER               PIC X(10) VALUE 'OR'.
005400     05  FILLER               PIC X(10) VALUE 'BUT'.
005500     05  FILLER               PIC X(10) VALUE 'IN'.
005600     05  FILLER               PIC X(10) VALUE 'ON'.
005700     05  FILLER               PIC X(10) VALUE 'AT'.
005800     05  FILLER               PIC X(10) VALUE 'TO'.
005900     05  FILLER               PIC X(10) VALUE 'FOR'.
006000     05  FILLER               PIC X(10) VALUE 'OF'.
006100     05  FILLER               PIC X(10) VALUE 'WITH'.
006200     05  FILLER               PIC X(10) VALUE 'BY'.
006300     05  FILLER               PIC X(10) VALUE 'FROM'.
006400     05  FILLER               PIC X(10) VALUE 'AS'.
006500     05  FILLER               PIC X(10) VALUE 'IS'.
006600     05  FILLER               PIC X(10) VALUE 'WAS'.
006700     05  FILLER               PIC X(10) VALUE 'ARE'.
006800     05  FILLER               PIC X(10) VALUE 'WERE'.
006900     05  FILLER               PIC X(10) VALUE 'BEEN'.
007000     05  FILLER               PIC X(10) VALUE 'BE'.
007100     05  FILLER               PIC X(10) VALUE 'HAVE'.
007200     05  FILLER               PIC X(10) VALUE 'HAS'.
007300     05  FILLER               PIC X(10) VALUE 'HAD'.
007400     05  FILLER               PIC X(10) VALUE 'DO'.
007500     05  FILLER               PIC X(10) VALUE 'DOES'.
007600     05  FILLER               PIC X(10) VALUE 'DID'.
007700     05  FILLER               PIC X(10) VALUE 'WILL'.
007800     05  FILLER               PIC X(10) VALUE 'WOULD'.
007900     05  FILLER               PIC X(10) VALUE 'COULD'.
008000     05  FILLER               PIC X(10) VALUE 'SHOULD'.
008100     05  FILLER               PIC X(10) VALUE 'MAY'.
008200     05  FILLER               PIC X(10) VALUE 'MIGHT'.
008300     05  FILLER               PIC X(10) VALUE 'MUST'.
008400     05  FILLER               PIC X(10) VALUE 'CAN'.
008500     05  FILLER               PIC X(10) VALUE 'THIS'.
008600     05  FILLER               PIC X(10) VALUE 'THAT'.
008700     05  FILLER               PIC X(10) VALUE 'THESE'.
008800     05  FILLER               PIC X(10) VALUE 'THOSE'.
008900     05  FILLER               PIC X(10) VALUE 'I'.
009000     05  FILLER               PIC X(10) VALUE 'YOU'.
009100     05  FILLER               PIC X(10) VALUE 'HE'.
009200     05  FILLER               PIC X(10) VALUE 'SHE'.
009300     05  FILLER               PIC X(10) VALUE 'IT'.
009400     05  FILLER               PIC X(10) VALUE 'WE'.
009500     05  FILLER               PIC X(10) VALUE 'THEY'.
009600 01  WL-STOP-WORD-ARRAY REDEFINES WL-STOP-WORD-TABLE.
009700     05  WL-STOP-WORD-ENTRY   PIC X(10) OCCURS 47 TIMES.
009800 01  WL-STOP-WORD-COUNT       PIC 9(03) COMP VALUE 47.
009900*
010000*--------------------------------------------------------------*
010100*    SENTIMENT LEXICON -- POSITIVE AND NEGATIVE WORD LISTS      *
010200*--------------------------------------------------------------*
010300 01  WL-POS-WORD-TABLE.
010400     05  FILLER               PIC X(16) VALUE 'GOOD'.
010500     05  FILLER               PIC X(16) VALUE 'GREAT'.
010600     05  FILLER               PIC X(16) VALUE 'EXCELLENT'.
010700     05  FILLER               PIC X(16) VALUE 'HAPPY'.
010800     05  FILLER               PIC X(16) VALUE 'LOVE'.
010900     05  FILLER               PIC X(16) VALUE 'BEST'.
011000     05  FILLER               PIC X(16) VALUE 'WONDERFUL'.
011100     05  FILLER               PIC X(16) VALUE 'POSITIVE'.
011200     05  FILLER               PIC X(16) VALUE 'AMAZING'.
011300     05  FILLER               PIC X(16) VALUE 'FANTASTIC'.
011400     05  FILLER               PIC X(16) VALUE 'PERFECT'.
011500     05  FILLER               PIC X(16) VALUE 'PLEASED'.
011600     05  FILLER               PIC X(16) VALUE 'NICE'.
011700     05  FILLER               PIC X(16) VALUE 'BEAUTIFUL'.
011800     05  FILLER               PIC X(16) VALUE 'BRILLIANT'.
011900     05  FILLER               PIC X(16) VALUE 'SUPERB'.
012000     05  FILLER               PIC X(16) VALUE 'DELIGHTFUL'.
012100     05  FILLER               PIC X(16) VALUE 'AWESOME'.
012200     05  FILLER               PIC X(16) VALUE 'FAVORABLE'.
012300     05  FILLER               PIC X(16) VALUE 'SATISFIED'.
012400     05  FILLER               PIC X(16) VALUE 'IMPRESSIVE'.
012500     05  FILLER               PIC X(16) VALUE 'OUTSTANDING'.
012600 01  WL-POS-WORD-ARRAY REDEFINES WL-POS-WORD-TABLE.
012700     05  WL-POS-WORD-ENTRY    PIC X(16) OCCURS 22 TIMES.
012800 01  WL-POS-WORD-COUNT        PIC 9(03) COMP VALUE 22.
012900*
013000 01  WL-NEG-WORD-TABLE.
013100     05  FILLER               PIC X(16) VALUE 'BAD'.
013200     05  FILLER               PIC X(16) VALUE 'POOR'.
013300     05  FILLER               PIC X(16) VALUE 'TERRIBLE'.
013400     05  FILLER               PIC X(16) VALUE 'AWFUL'.
013500     05  FILLER               PIC X(16) VALUE 'HATE'.
013600     05  FILLER               PIC X(16) VALUE 'WORST'.
013700     05  FILLER               PIC X(16) VALUE 'NEGATIVE'.
013800     05  FILLER               PIC X(16) VALUE 'HORRIBLE'.
013900     05  FILLER               PIC X(16) VALUE 'DISAPPOINTING'.
014000     05  FILLER               PIC X(16) VALUE 'UNACCEPTABLE'.
014100     05  FILLER               PIC X(16) VALUE 'FAILURE'.
014200     05  FILLER               PIC X(16) VALUE 'PROBLEM'.
014300     05  FILLER               PIC X(16) VALUE 'ISSUE'.
014400     05  FILLER               PIC X(16) VALUE 'BROKEN'.
014500     05  FILLER               PIC X(16) VALUE 'USELESS'.
014600     05  FILLER               PIC X(16) VALUE 'ANNOYING'.
014700     05  FILLER               PIC X(16) VALUE 'FRUSTRATING'.
014800     05  FILLER               PIC X(16) VALUE 'INFERIOR'.
014900     05  FILLER               PIC X(16) VALUE 'UNPLEASANT'.
015000     05  FILLER               PIC X(16) VALUE 'DREADFUL'.
015100     05  FILLER               PIC X(16) VALUE 'DISGUSTING'.
015200     05  FILLER               PIC X(16) VALUE 'PATHETIC'.
015300 01  WL-NEG-WORD-ARRAY REDEFINES WL-NEG-WORD-TABLE.
015400     05  WL-NEG-WORD-ENTRY    PIC X(16) OCCURS 22 TIMES.
015500 01  WL-NEG-WORD-COUNT        PIC 9(03) COMP VALUE 22.
015600*
015700*--------------------------------------------------------------*
015800*    LEGAL RISK-TERM TABLES                                    *
015900*--------------------------------------------------------------*
016000 01  WL-HIRISK-TABLE.
016100     05  FILLER               PIC X(18) VALUE 'PENALTY'.
016200     05  FILLER               PIC X(18) VALUE 'PENALTIES'.
016300     05  FILLER               PIC X(18) VALUE 'TERMINATION'.
016400     05  FILLER               PIC X(18) VALUE 'BREACH'.
016500     05  FILLER               PIC X(18) VALUE 'DEFAULT'.
016600     05  FILLER               PIC X(18) VALUE 'LIABILITY'.
016700     05  FILLER               PIC X(18) VALUE 'DAMAGES'.
016800     05  FILLER               PIC X(18) VALUE 'INDEMNIFY'.
016900     05  FILLER               PIC X(18) VALUE 'INDEMNIFICATION'.
017000     05  FILLER               PIC X(18) VALUE 'WAIVER'.
017100     05  FILLER               PIC X(18) VALUE 'FORFEIT'.
017200     05  FILLER               PIC X(18) VALUE 'FORFEITURE'.
017300     05  FILLER               PIC X(18) VALUE 'NON-REFUNDABLE'.
017400     05  FILLER               PIC X(18) VALUE 'IRREVOCABLE'.
017500     05  FILLER               PIC X(18) VALUE 'UNCONDITIONAL'.
017600     05  FILLER               PIC X(18) VALUE 'BINDING'.
017700     05  FILLER               PIC X(18) VALUE 'IRREVERSIBLE'.
017800 01  WL-HIRISK-ARRAY REDEFINES WL-HIRISK-TABLE.
017900     05  WL-HIRISK-ENTRY      PIC X(18) OCCURS 17 TIMES.
018000 01  WL-HIRISK-COUNT          PIC 9(03) COMP VALUE 17.
018100*
018200 01  WL-MEDRISK-TABLE.
018300     05  FILLER               PIC X(14) VALUE 'OBLIGATION'.
018400     05  FILLER               PIC X(14) VALUE 'OBLIGATIONS'.
018500     05  FILLER               PIC X(14) VALUE 'REQUIREMENT'.
018600     05  FILLER               PIC X(14) VALUE 'REQUIREMENTS'.
018700     05  FILLER               PIC X(14) VALUE 'MUST'.
018800     05  FILLER               PIC X(14) VALUE 'SHALL'.
018900     05  FILLER               PIC X(14) VALUE 'MANDATORY'.
019000     05  FILLER               PIC X(14) VALUE 'COMPULSORY'.
019100     05  FILLER               PIC X(14) VALUE 'NECESSARY'.
019200     05  FILLER               PIC X(14) VALUE 'RESTRICTED'.
019300     05  FILLER               PIC X(14) VALUE 'PROHIBITION'.
019400     05  FILLER               PIC X(14) VALUE 'PROHIBITED'.
019500     05  FILLER               PIC X(14) VALUE 'FORBIDDEN'.
019600 01  WL-MEDRISK-ARRAY REDEFINES WL-MEDRISK-TABLE.
019700     05  WL-MEDRISK-ENTRY     PIC X(14) OCCURS 13 TIMES.
019800 01  WL-MEDRISK-COUNT         PIC 9(03) COMP VALUE 13.
019900*
020000*--------------------------------------------------------------*
020100*    CLAUSE-CATEGORY TRIGGER-PHRASE TABLE -- 10 CATEGORIES,    *
020200*    UP TO 4 TRIGGER PHRASES EACH.  WL-CLS-PHRASE-CNT HOLDS    *
020300*    THE NUMBER OF PHRASES ACTUALLY LOADED FOR THE CATEGORY.   *
020400*    LOADED IN PROCEDURE DIVISION -- SEE THE NOTE BELOW.       *
020500*--------------------------------------------------------------*
020600 01  WL-CLAUSE-TABLE.
020700     05  WL-CLS-CATEGORY OCCURS 10 TIMES.
020800         10  WL-CLS-NAME          PIC X(18).
020900         10  WL-CLS-PHRASE-CNT    PIC 9(01) COMP.
021000         10  WL-CLS-PHRASE OCCURS 4 TIMES
021100                          PIC X(30).
021200*
021300*--------------------------------------------------------------*
021400*    DOCUMENT-TYPE KEYWORD TABLE -- 7 TYPES, UP TO 6 KEYWORDS  *
021500*    EACH.  WL-DOCTYPE-KW-CNT HOLDS THE NUMBER OF KEYWORDS     *
021600*    ACTUALLY LOADED FOR THE TYPE.  FIRST-LISTED TYPE WINS     *
021700*    TIES (SEE LGLANLZ 300-CLASSIFY-DOCUMENT).                 *
021800*--------------------------------------------------------------*
021900 01  WL-DOCTYPE-TABLE.
022000     05  WL-DOCTYPE-ENTRY OCCURS 7 TIMES.
022100         10  WL-DOCTYPE-NAME      PIC X(20).
022200         10  WL-DOCTYPE-KW-CNT    PIC 9(01) COMP.
022300         10  WL-DOCTYPE-KW OCCURS 6 TIMES
022400                          PIC X(25).
022500*
022600*--------------------------------------------------------------*
022700*    PARTY-INDICATOR TABLES -- COMPANY SUFFIXES AND ROLE LABELS*
022800*--------------------------------------------------------------*
022900 01  WL-COSUFFIX-TABLE.
023000     05  FILLER               PIC X(10) VALUE 'PTY LTD'.
023100     05  FILLER               PIC X(10) VALUE '(PTY) LTD'.
023200     05  FILLER               PIC X(10) VALUE 'CC'.
023300     05  FILLER               PIC X(10) VALUE 'NPC'.
023400     05  FILLER               PIC X(10) VALUE 'SOC LTD'.
023500     05  FILLER               PIC X(10) VALUE 'INC'.
023600 01  WL-COSUFFIX-ARRAY REDEFINES WL-COSUFFIX-TABLE.
023700     05  WL-COSUFFIX-ENTRY    PIC X(10) OCCURS 6 TIMES.
023800 01  WL-COSUFFIX-COUNT        PIC 9(03) COMP VALUE 6.
023900*
024000 01  WL-ROLELBL-TABLE.
024100     05  FILLER               PIC X(12) VALUE 'EMPLOYER:'.
024200     05  FILLER               PIC X(12) VALUE 'EMPLOYEE:'.
024300     05  FILLER               PIC X(12) VALUE 'LANDLORD:'.
024400     05  FILLER               PIC X(12) VALUE 'TENANT:'.
024500     05  FILLER               PIC X(12) VALUE 'CLIENT:'.
024600     05  FILLER               PIC X(12) VALUE 'PROVIDER:'.
024700 01  WL-ROLELBL-ARRAY REDEFINES WL-ROLELBL-TABLE.
024800     05  WL-ROLELBL-ENTRY     PIC X(12) OCCURS 6 TIMES.
024900 01  WL-ROLELBL-COUNT         PIC 9(03) COMP VALUE 6.
025000*
025100*--------------------------------------------------------------*
025200*    MONTH-NAME TABLE -- USED BY "DD MONTH YYYY" DATE SCAN     *
025300*--------------------------------------------------------------*
025400 01  WL-MONTH-TABLE.
025500     05  FILLER               PIC X(09) VALUE 'JANUARY'.
025600     05  FILLER               PIC X(09) VALUE 'FEBRUARY'.
025700     05  FILLER               PIC X(09) VALUE 'MARCH'.
025800     05  FILLER               PIC X(09) VALUE 'APRIL'.
025900     05  FILLER               PIC X(09) VALUE 'MAY'.
026000     05  FILLER               PIC X(09) VALUE 'JUNE'.
026100     05  FILLER               PIC X(09) VALUE 'JULY'.
026200     05  FILLER               PIC X(09) VALUE 'AUGUST'.
026300     05  FILLER               PIC X(09) VALUE 'SEPTEMBER'.
026400     05  FILLER               PIC X(09) VALUE 'OCTOBER'.
026500     05  FILLER               PIC X(09) VALUE 'NOVEMBER'.
026600     05  FILLER               PIC X(09) VALUE 'DECEMBER'.
026700 01  WL-MONTH-ARRAY REDEFINES WL-MONTH-TABLE.
026800     05  WL-MONTH-ENTRY       PIC X(09) OCCURS 12 TIMES.
026900 01  WL-MONTH-COUNT           PIC 9(03) COMP VALUE 12.
027000*
027100*--------------------------------------------------------------*
027200*    VALUES TO LOAD INTO WL-CLAUSE-TABLE AND WL-DOCTYPE-TABLE  *
027300*    AT PROGRAM START -- DONE IN PROCEDURE DIVISION BECAUSE    *
027400*    VARIABLE-OCCURRENCE GROUPS CANNOT CARRY VALUE CLAUSES ON  *
027500*    EVERY SUBORDINATE LEVEL IN ONE MOVE.  SEE THE CALLING     *
027600*    PROGRAM'S 050-LOAD-LEXICON-TABLES PARAGRAPH.              *
027700*--------------------------------------------------------------*
