000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    DOCCOMPR.
000300 AUTHOR.        T O YOUNG.
000400 INSTALLATION.  MERIDIAN DATA SERVICES.
000500 DATE-WRITTEN.  06/05/91.
000600 DATE-COMPILED.
000700 SECURITY.      NON-CONFIDENTIAL.
000800*
000900******************************************************************
001000*  PROGRAM USED TO RUN THE DOCUMENT-COMPARISON BATCH: DOCCOMPR    *
001100*  READS THE COMPARE-IN FILE ONE PAIR AT A TIME, VALIDATES BOTH   *
001200*  TEXTS OF THE PAIR, TOKENIZES EACH TEXT INTO ITS OWN KEYWORD    *
001300*  FREQUENCY TABLE (SAME TOKENIZE/CLEAN/STOP-WORD LOGIC DOCANLYZ  *
001400*  USES, KEPT SELF-CONTAINED HERE RATHER THAN CALLED -- THE SAME  *
001500*  WAY THE OLD CUSTOMER-STATISTICS AND PRODUCT-STATISTICS         *
001600*  SUBROUTINES EACH KEPT THEIR OWN COPY OF THE ACCUMULATOR        *
001700*  LOGIC), CALLS KWRANK TWICE TO PULL THE TOP 20 KEYWORDS OF      *
001800*  EACH TEXT, CALLS SIMSCOR TO CROSS-MATCH THE TWO TOP-20 SETS    *
001900*  AND SCORE THE SIMILARITY, WRITES ONE COMPARE-OUT RECORD PER    *
002000*  PAIR, AND DISPLAYS A CONTROL-TOTAL BLOCK TO SYSOUT AT END OF   *
002100*  JOB -- THIS BATCH HAS NO PRINT FILE OF ITS OWN.                *
002200*                                                                *
002300*  MAINTENANCE                                                  *
002400*  DATE     BY   REQUEST  DESCRIPTION                            *
002500*  -------- ---- -------- ----------------------------------------
002600*  06/05/91 TOY  AF-0140  ORIGINAL VERSION.                      *
002700*  01/22/99 DPF  Y2K-009  REVIEWED FOR YEAR 2000 -- NO DATE       *
002800*                         ARITHMETIC IN THIS PROGRAM, NO CHANGE   *
002900*                         REQUIRED.                              *
003000*  09/30/01 DPF  AF-0212  WIDENED THE WORD-CLEAN LOGIC SO         *
003100*                         HYPHENATED TERMS SURVIVE THE            *
003200*                         PUNCTUATION STRIP, SAME FIX MADE IN     *
003300*                         DOCANLYZ THE SAME DAY.                  *
003310*  10/15/01 DPF  AF-0213  THE EOJ AVERAGE-SIMILARITY LINE WAS      *
003320*                         COMPUTING ROUNDED STRAIGHT INTO          *
003330*                         WS-SIM-SUM (THE ACCUMULATOR ITSELF) WITH *
003340*                         NO 4-DECIMAL INTERMEDIATE -- ADDED        *
003350*                         WS-AVG-SIM-W (V9999 COMP-3) SO THE        *
003360*                         AVERAGE NO LONGER OVERWRITES THE RUNNING *
003370*                         TOTAL AND CARRIES THE SAME INTERMEDIATE  *
003380*                         PRECISION AS DOCANLYZ'S AVERAGES.        *
003400******************************************************************
003500 ENVIRONMENT DIVISION.
003600 CONFIGURATION SECTION.
003700 SOURCE-COMPUTER.   IBM-390.
003800 OBJECT-COMPUTER.   IBM-390.
003900 SPECIAL-NAMES.
004000     CLASS WS-ALPHA-CLASS  IS 'A' THRU 'Z'
004100     CLASS WS-DIGIT-CLASS  IS '0' THRU '9'
004200     UPSI-0 ON  STATUS IS WS-TRACE-SW-ON
004300            OFF STATUS IS WS-TRACE-SW-OFF.
004400*
004500 INPUT-OUTPUT SECTION.
004600 FILE-CONTROL.
004700*
004800     SELECT CMP-INPUT-FILE  ASSIGN TO UT-S-CMPIN.
004900     SELECT CMP-OUTPUT-FILE ASSIGN TO UT-S-CMPOUT.
005000*
005100 DATA DIVISION.
005200 FILE SECTION.
005300*
005400 FD  CMP-INPUT-FILE
005500     RECORDING MODE IS F
005600     LABEL RECORDS ARE STANDARD
005700     RECORD CONTAINS 2024 CHARACTERS
005800     BLOCK CONTAINS 0 RECORDS
005900     DATA RECORD IS CMP-INPUT-REC.
006000 01  CMP-INPUT-REC                PIC X(2024).
006100*
006200 FD  CMP-OUTPUT-FILE
006300     RECORDING MODE IS F
006400     LABEL RECORDS ARE STANDARD
006500     RECORD CONTAINS 132 CHARACTERS
006600     BLOCK CONTAINS 0 RECORDS
006700     DATA RECORD IS CMP-OUTPUT-REC.
006800 01  CMP-OUTPUT-REC               PIC X(132).
006900*
007000 WORKING-STORAGE SECTION.
007100*
007200 COPY CMPINREC.
007300 COPY CMPOUTRC.
007400 COPY WRDLEXIC.
007500*
007600 01  PROGRAM-INDICATOR-SWITCHES.
007700     05  WS-EOF-INPUT-SW          PIC X(03) VALUE 'NO '.
007800         88  EOF-CMP-INPUT            VALUE 'YES'.
007900     05  WS-VALID-SW              PIC X(03) VALUE 'NO '.
008000         88  RECORD-IS-VALID          VALUE 'YES'.
008100     05  WS-MATCH-SW              PIC X(03) VALUE 'NO '.
008200         88  WS-TABLE-MATCH           VALUE 'YES'.
008300*
008400 01  WS-ACCUMULATORS.
008500     05  WS-READ-CTR              PIC S9(6) COMP VALUE +0.
008600     05  WS-OK-CTR                PIC S9(6) COMP VALUE +0.
008700     05  WS-FAIL-CTR              PIC S9(6) COMP VALUE +0.
008800     05  WS-SIM-SUM               PIC S9(7)V99 COMP-3 VALUE +0.
008900*
009000 01  WS-ACCUMULATORS-DISPLAY REDEFINES WS-ACCUMULATORS.
009100     05  WS-READ-CTR-D            PIC S9(6).
009200     05  WS-OK-CTR-D              PIC S9(6).
009300     05  WS-FAIL-CTR-D            PIC S9(6).
009400     05  WS-SIM-SUM-D             PIC S9(7)V99.
009500*
009510 01  WS-TOTAL-SIM-WORK.
009520     05  WS-AVG-SIM-W             PIC S9(5)V9999 COMP-3 VALUE +0.
009530*
009600 01  WS-ERR-MSG                   PIC X(40) VALUE SPACES.
009700*
009800 01  WS-SRCH-TEXT                 PIC X(1000).
009900 01  WS-SRCH-CHARS REDEFINES WS-SRCH-TEXT.
010000     05  WS-SRCH-CHAR             PIC X(01) OCCURS 1000 TIMES.
010100*
010200 77  WS-SRCH-LEN                  PIC S9(4) COMP VALUE 0.
010300 77  WS-TEXT-1-LEN                PIC S9(4) COMP VALUE 0.
010400 77  WS-TEXT-2-LEN                PIC S9(4) COMP VALUE 0.
010500 77  WS-SCAN-POS                  PIC S9(4) COMP VALUE 0.
010600 77  WS-WORD-START                PIC S9(4) COMP VALUE 0.
010700 77  WS-WORD-RAW-LEN              PIC S9(4) COMP VALUE 0.
010800 77  WS-CLEAN-START               PIC S9(4) COMP VALUE 0.
010900 77  WS-CLEAN-END                 PIC S9(4) COMP VALUE 0.
011000 77  WS-CLEAN-LEN                 PIC S9(4) COMP VALUE 0.
011100 77  WS-TBL-IX                    PIC S9(4) COMP VALUE 0.
011200 77  WS-IN-WORD-SW                PIC X(01) VALUE 'N'.
011300     88  WS-IN-WORD                   VALUE 'Y'.
011400*
011500 01  WS-CUR-WORD-RAW              PIC X(20) VALUE SPACES.
011600 01  WS-CUR-WORD-CLEAN            PIC X(20) VALUE SPACES.
011700*
011800 01  WS-KW-TABLE.
011900     05  WS-KW-ENTRY OCCURS 500 TIMES.
012000         10  WS-KW-TEXT           PIC X(20).
012100         10  WS-KW-COUNT          PIC 9(04) COMP.
012200*
012300 77  WS-KW-ENTRY-CNT              PIC S9(4) COMP VALUE 0.
012400*
012500 01  WS-TOP-LIST-1.
012600     05  WS-TOP-ENTRY-1 OCCURS 20 TIMES
012700                        PIC X(20).
012800 77  WS-TOP-CNT-1                 PIC 9(02) COMP VALUE 0.
012900*
013000 01  WS-TOP-LIST-2.
013100     05  WS-TOP-ENTRY-2 OCCURS 20 TIMES
013200                        PIC X(20).
013300 77  WS-TOP-CNT-2                 PIC 9(02) COMP VALUE 0.
013400*
013500 77  WS-TOP-N-WANTED              PIC 9(02) COMP VALUE 20.
013600*
013700 01  WS-SIM-RESULTS.
013800     05  WS-SIM-SIMILARITY        PIC 9(03)V99.
013900     05  WS-SIM-COMMON-CNT        PIC 9(03).
014000     05  WS-SIM-UNIQUE-1          PIC 9(03).
014100     05  WS-SIM-UNIQUE-2          PIC 9(03).
014200     05  WS-SIM-RECOMMENDATION    PIC X(40).
014300*
014400 01  DISPLAY-LINE.
014500     05  DISP-MESSAGE             PIC X(45).
014600     05  DISP-VALUE               PIC ZZZZZZ9.
014650*
014660 01  DISPLAY-DEC-LINE.
014670     05  DISP-DEC-MESSAGE         PIC X(45).
014680     05  DISP-DEC-VALUE           PIC ZZZ9.99.
014700*
014800 LINKAGE SECTION.
014900*
015000*    (NONE -- DOCCOMPR IS THE BATCH DRIVER, IT IS NOT ITSELF
015100*     CALLED.)
015200*
015300 PROCEDURE DIVISION.
015400*
015500 000-MAINLINE SECTION.
015600*
015700     OPEN INPUT  CMP-INPUT-FILE
015800          OUTPUT CMP-OUTPUT-FILE.
015900     PERFORM 800-READ-CMP-RECORD THRU 800-EXIT.
016000     PERFORM 200-PRSS-CMP-RECORDS THRU 200-EXIT
016100        UNTIL EOF-CMP-INPUT.
016200     PERFORM 970-DISPLAY-TOTAL-BLOCK THRU 970-EXIT.
016300     CLOSE CMP-INPUT-FILE
016400           CMP-OUTPUT-FILE.
016500     MOVE ZERO TO RETURN-CODE.
016600     GOBACK.
016700*
016800 200-PRSS-CMP-RECORDS.
016900*
017000     MOVE SPACES TO CMP-OUT-RECORD.
017100     MOVE CMP-PAIR-ID TO CPO-PAIR-ID.
017200     PERFORM 250-VALIDATE-RECORD THRU 250-EXIT.
017300     IF RECORD-IS-VALID
017400        PERFORM 300-CALL-SIMILARITY THRU 300-EXIT
017500        ADD 1 TO WS-OK-CTR
017600        ADD WS-SIM-SIMILARITY TO WS-SIM-SUM
017700     ELSE
017800        MOVE WS-ERR-MSG TO CPO-RECOMMENDATION
017900        ADD 1 TO WS-FAIL-CTR.
018000     IF WS-TRACE-SW-ON
018100        DISPLAY 'DOCCOMPR PAIR ' CPO-PAIR-ID ' STATUS '
018200                WS-VALID-SW.
018300     PERFORM 950-WRITE-CPO-REC THRU 950-EXIT.
018400     PERFORM 800-READ-CMP-RECORD THRU 800-EXIT.
018500*
018600 200-EXIT.
018700     EXIT.
018800*
018900******************************************************************
019000*    250-VALIDATE-RECORD -- BOTH TEXTS OF THE PAIR MUST BE NON-   *
019100*    BLANK AFTER TRIMMING AND AT LEAST 50 CHARACTERS LONG.  THE   *
019200*    TRIMMED LENGTHS ARE KEPT IN WS-TEXT-1-LEN/WS-TEXT-2-LEN SO   *
019300*    300-CALL-SIMILARITY DOES NOT HAVE TO RECOMPUTE THEM.         *
019400******************************************************************
019500 250-VALIDATE-RECORD.
019600*
019700     MOVE 'NO ' TO WS-VALID-SW.
019800     MOVE SPACES TO WS-ERR-MSG.
019900     MOVE CMP-TEXT-1 TO WS-SRCH-TEXT.
020000     MOVE 1000 TO WS-SRCH-LEN.
020100     PERFORM 260-TRIM-TRAILING-BLANK THRU 260-EXIT
020200        UNTIL WS-SRCH-LEN = 0
020300           OR WS-SRCH-CHAR (WS-SRCH-LEN) NOT = SPACE.
020400     MOVE WS-SRCH-LEN TO WS-TEXT-1-LEN.
020500     MOVE CMP-TEXT-2 TO WS-SRCH-TEXT.
020600     MOVE 1000 TO WS-SRCH-LEN.
020700     PERFORM 260-TRIM-TRAILING-BLANK THRU 260-EXIT
020800        UNTIL WS-SRCH-LEN = 0
020900           OR WS-SRCH-CHAR (WS-SRCH-LEN) NOT = SPACE.
021000     MOVE WS-SRCH-LEN TO WS-TEXT-2-LEN.
021100     EVALUATE TRUE
021200        WHEN WS-TEXT-1-LEN = 0 OR WS-TEXT-2-LEN = 0
021300           MOVE 'Text cannot be empty' TO WS-ERR-MSG
021400        WHEN WS-TEXT-1-LEN < 50 OR WS-TEXT-2-LEN < 50
021500           MOVE 'Text below minimum length' TO WS-ERR-MSG
021600        WHEN OTHER
021700           SET RECORD-IS-VALID TO TRUE
021800     END-EVALUATE.
021900*
022000 250-EXIT.
022100     EXIT.
022200*
022300 260-TRIM-TRAILING-BLANK.
022400*
022500     SUBTRACT 1 FROM WS-SRCH-LEN.
022600*
022700 260-EXIT.
022800     EXIT.
022900*
023000******************************************************************
023100*    300-CALL-SIMILARITY TOKENIZES EACH TEXT IN TURN INTO THE     *
023200*    SAME SCRATCH KEYWORD TABLE, PULLS ITS TOP 20 VIA KWRANK,     *
023300*    THEN CALLS SIMSCOR TO CROSS-MATCH THE TWO TOP-20 SETS.       *
023400******************************************************************
023500 300-CALL-SIMILARITY.
023600*
023700     MOVE CMP-TEXT-1 TO WS-SRCH-TEXT.
023800     MOVE WS-TEXT-1-LEN TO WS-SRCH-LEN.
023900     PERFORM 400-TOKENIZE-TEXT THRU 490-EXIT.
024000     CALL 'KWRANK' USING WS-KW-ENTRY-CNT, WS-TOP-N-WANTED,
024100             WS-TOP-CNT-1, WS-KW-TABLE, WS-TOP-LIST-1.
024200*
024300     MOVE CMP-TEXT-2 TO WS-SRCH-TEXT.
024400     MOVE WS-TEXT-2-LEN TO WS-SRCH-LEN.
024500     PERFORM 400-TOKENIZE-TEXT THRU 490-EXIT.
024600     CALL 'KWRANK' USING WS-KW-ENTRY-CNT, WS-TOP-N-WANTED,
024700             WS-TOP-CNT-2, WS-KW-TABLE, WS-TOP-LIST-2.
024800*
024900     CALL 'SIMSCOR' USING WS-TOP-LIST-1, WS-TOP-CNT-1,
025000             WS-TOP-LIST-2, WS-TOP-CNT-2, WS-SIM-RESULTS.
025100*
025200     MOVE WS-SIM-SIMILARITY TO CPO-SIMILARITY.
025300     MOVE WS-SIM-COMMON-CNT TO CPO-COMMON-CNT.
025400     MOVE WS-SIM-UNIQUE-1 TO CPO-UNIQUE-1.
025500     MOVE WS-SIM-UNIQUE-2 TO CPO-UNIQUE-2.
025600     MOVE WS-SIM-RECOMMENDATION TO CPO-RECOMMENDATION.
025700*
025800 300-EXIT.
025900     EXIT.
026000*
026100******************************************************************
026200*    400-TOKENIZE-TEXT SPLITS WS-SRCH-TEXT (1 .. WS-SRCH-LEN) ON  *
026300*    BLANKS AND ROLLS EACH SURVIVING CLEANED TOKEN INTO WS-KW-    *
026400*    TABLE.  THIS IS THE SAME SPLIT/CLEAN/STOP-WORD LOGIC         *
026500*    DOCANLYZ USES FOR ITS OWN KEYWORD TABLE -- NO SYLLABLE OR    *
026600*    SENTIMENT SCORING IS NEEDED HERE SINCE DOC-COMPARE ONLY      *
026700*    WANTS THE KEYWORD FREQUENCY COUNT.                          *
026800******************************************************************
026900 400-TOKENIZE-TEXT.
027000*
027100     MOVE ZERO TO WS-KW-ENTRY-CNT.
027200     MOVE 'N' TO WS-IN-WORD-SW.
027300     MOVE 1 TO WS-SCAN-POS.
027400     PERFORM 410-SCAN-ONE-CHAR THRU 410-EXIT
027500        UNTIL WS-SCAN-POS > WS-SRCH-LEN.
027600     IF WS-IN-WORD
027700        PERFORM 420-END-ONE-WORD THRU 420-EXIT.
027750*
027800 490-EXIT.
027900     EXIT.
028000*
028100 410-SCAN-ONE-CHAR.
028200*
028300     IF WS-SRCH-CHAR (WS-SCAN-POS) = SPACE
028400        IF WS-IN-WORD
028500           PERFORM 420-END-ONE-WORD THRU 420-EXIT
028600        END-IF
028700     ELSE
028800        IF NOT WS-IN-WORD
028900           MOVE 'Y' TO WS-IN-WORD-SW
029000           MOVE WS-SCAN-POS TO WS-WORD-START
029100        END-IF.
029200     ADD 1 TO WS-SCAN-POS.
029300*
029400 410-EXIT.
029500     EXIT.
029600*
029700 420-END-ONE-WORD.
029800*
029900     MOVE 'N' TO WS-IN-WORD-SW.
030000     COMPUTE WS-WORD-RAW-LEN = WS-SCAN-POS - WS-WORD-START.
030100     IF WS-WORD-RAW-LEN > 20
030200        MOVE 20 TO WS-WORD-RAW-LEN.
030300     MOVE SPACES TO WS-CUR-WORD-RAW.
030400     MOVE WS-SRCH-TEXT (WS-WORD-START:WS-WORD-RAW-LEN)
030500             TO WS-CUR-WORD-RAW.
030600     PERFORM 430-CLEAN-WORD THRU 430-EXIT.
030700     IF WS-CLEAN-LEN > 2
030800        PERFORM 460-CHECK-STOP-WORD THRU 460-EXIT
030900        IF NOT WS-TABLE-MATCH
031000           PERFORM 470-ROLL-KEYWORD THRU 470-EXIT.
031100*
031200 420-EXIT.
031300     EXIT.
031400*
031500******************************************************************
031600*    430-CLEAN-WORD STRIPS LEADING/TRAILING CHARACTERS THAT ARE   *
031700*    NOT LETTERS OR DIGITS FROM WS-CUR-WORD-RAW, LEAVING           *
031800*    WS-CUR-WORD-CLEAN.                                           *
031900******************************************************************
032000 430-CLEAN-WORD.
032100*
032200     MOVE SPACES TO WS-CUR-WORD-CLEAN.
032300     MOVE ZERO TO WS-CLEAN-LEN.
032400     MOVE 1 TO WS-CLEAN-START.
032500     PERFORM 432-ADVANCE-START THRU 432-EXIT
032600        UNTIL WS-CLEAN-START > WS-WORD-RAW-LEN
032700           OR WS-CUR-WORD-RAW (WS-CLEAN-START:1) IS WS-ALPHA-CLASS
032800           OR WS-CUR-WORD-RAW (WS-CLEAN-START:1) IS WS-DIGIT-CLASS.
032900     IF WS-CLEAN-START <= WS-WORD-RAW-LEN
033000        MOVE WS-WORD-RAW-LEN TO WS-CLEAN-END
033100        PERFORM 434-RETREAT-END THRU 434-EXIT
033200           UNTIL WS-CLEAN-END < WS-CLEAN-START
033300              OR WS-CUR-WORD-RAW (WS-CLEAN-END:1) IS WS-ALPHA-CLASS
033400              OR WS-CUR-WORD-RAW (WS-CLEAN-END:1) IS WS-DIGIT-CLASS
033500        COMPUTE WS-CLEAN-LEN =
033600              WS-CLEAN-END - WS-CLEAN-START + 1
033700        MOVE WS-CUR-WORD-RAW (WS-CLEAN-START:WS-CLEAN-LEN)
033800                TO WS-CUR-WORD-CLEAN.
033900*
034000 430-EXIT.
034100     EXIT.
034200*
034300 432-ADVANCE-START.
034400*
034500     ADD 1 TO WS-CLEAN-START.
034600*
034700 432-EXIT.
034800     EXIT.
034900*
035000 434-RETREAT-END.
035100*
035200     SUBTRACT 1 FROM WS-CLEAN-END.
035300*
035400 434-EXIT.
035500     EXIT.
035600*
035700******************************************************************
035800*    460-CHECK-STOP-WORD SETS WS-MATCH-SW TO YES WHEN THE CLEANED *
035900*    WORD IS ON THE STOP-WORD LIST.                               *
036000******************************************************************
036100 460-CHECK-STOP-WORD.
036200*
036300     MOVE 'NO ' TO WS-MATCH-SW.
036400     PERFORM 462-CHECK-ONE-STOP THRU 462-EXIT
036500        VARYING WS-TBL-IX FROM 1 BY 1
036600          UNTIL WS-TBL-IX > WL-STOP-WORD-COUNT
036700             OR WS-TABLE-MATCH.
036800*
036900 460-EXIT.
037000     EXIT.
037100*
037200 462-CHECK-ONE-STOP.
037300*
037400     IF WS-CUR-WORD-CLEAN = WL-STOP-WORD-ENTRY (WS-TBL-IX)
037500        MOVE 'YES' TO WS-MATCH-SW.
037600*
037700 462-EXIT.
037800     EXIT.
037900*
038000******************************************************************
038100*    470-ROLL-KEYWORD LOOKS FOR THE CLEANED WORD IN WS-KW-TABLE;  *
038200*    IF FOUND IT BUMPS THE COUNT, OTHERWISE IT ADDS A NEW ENTRY   *
038300*    (UP TO 500 DISTINCT KEYWORDS PER TEXT).                      *
038400******************************************************************
038500 470-ROLL-KEYWORD.
038600*
038700     MOVE 'NO ' TO WS-MATCH-SW.
038800     PERFORM 472-CHECK-ONE-KW THRU 472-EXIT
038900        VARYING WS-TBL-IX FROM 1 BY 1
039000          UNTIL WS-TBL-IX > WS-KW-ENTRY-CNT
039100             OR WS-TABLE-MATCH.
039200     IF WS-TABLE-MATCH
039300        ADD 1 TO WS-KW-COUNT (WS-TBL-IX)
039400     ELSE
039500        IF WS-KW-ENTRY-CNT < 500
039600           ADD 1 TO WS-KW-ENTRY-CNT
039700           MOVE WS-CUR-WORD-CLEAN TO WS-KW-TEXT (WS-KW-ENTRY-CNT)
039800           MOVE 1 TO WS-KW-COUNT (WS-KW-ENTRY-CNT).
039900*
040000 470-EXIT.
040100     EXIT.
040200*
040300 472-CHECK-ONE-KW.
040400*
040500     IF WS-CUR-WORD-CLEAN = WS-KW-TEXT (WS-TBL-IX)
040600        MOVE 'YES' TO WS-MATCH-SW.
040700*
040800 472-EXIT.
040900     EXIT.
041000*
041100******************************************************************
041200*    800-READ-CMP-RECORD.                                        *
041300******************************************************************
041400 800-READ-CMP-RECORD.
041500*
041600     READ CMP-INPUT-FILE INTO CMP-IN-RECORD
041700         AT END MOVE 'YES' TO WS-EOF-INPUT-SW
041800                GO TO 800-EXIT.
041900     ADD 1 TO WS-READ-CTR.
042000*
042100 800-EXIT.
042200     EXIT.
042300*
042400******************************************************************
042500*    950-WRITE-CPO-REC.                                          *
042600******************************************************************
042700 950-WRITE-CPO-REC.
042800*
042900     WRITE CMP-OUTPUT-FILE FROM CMP-OUT-RECORD.
043000*
043100 950-EXIT.
043200     EXIT.
043300*
043400******************************************************************
043500*    970-DISPLAY-TOTAL-BLOCK -- THIS BATCH HAS NO PRINT FILE, SO  *
043600*    THE CONTROL-TOTAL BLOCK GOES STRAIGHT TO SYSOUT.             *
043700******************************************************************
043800 970-DISPLAY-TOTAL-BLOCK.
043900*
044000     DISPLAY '****  DOCCOMPR CONTROL TOTALS  ****'.
044100     MOVE 'PAIRS READ                                   ' TO
044200          DISP-MESSAGE.
044300     MOVE WS-READ-CTR TO DISP-VALUE.
044400     DISPLAY DISPLAY-LINE.
044500     MOVE 'PAIRS PROCESSED OK                            ' TO
044600          DISP-MESSAGE.
044700     MOVE WS-OK-CTR TO DISP-VALUE.
044800     DISPLAY DISPLAY-LINE.
044900     MOVE 'PAIRS FAILED                                  ' TO
045000          DISP-MESSAGE.
045100     MOVE WS-FAIL-CTR TO DISP-VALUE.
045200     DISPLAY DISPLAY-LINE.
045300     IF WS-OK-CTR = 0
045400        DISPLAY 'AVG SIMILARITY PCT                       0.00'
045500     ELSE
045550        COMPUTE WS-AVG-SIM-W ROUNDED = WS-SIM-SUM / WS-OK-CTR
045700        MOVE 'AVG SIMILARITY PCT                            ' TO
045800             DISP-DEC-MESSAGE
045900        MOVE WS-AVG-SIM-W TO DISP-DEC-VALUE
046000        DISPLAY DISPLAY-DEC-LINE.
046100*
046200 970-EXIT.
046300     EXIT.
