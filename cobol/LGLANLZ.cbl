000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    LGLANLZ.
000300 AUTHOR.        JON SAYLES.
000400 INSTALLATION.  MERIDIAN DATA SERVICES.
000500 DATE-WRITTEN.  02/06/90.
000600 DATE-COMPILED.
000700 SECURITY.      NON-CONFIDENTIAL.
000800*
000900******************************************************************
001000*REMARKS.
001100*    LGLANLZ IS CALLED BY DOCANLYZ FOR EVERY DOCUMENT CODED AS
001200*    ANALYSIS TYPE "L" (LEGAL).  THE CALLER HANDS OVER THE FULL
001300*    UPPER-CASED DOCUMENT TEXT AND ITS TRIMMED LENGTH; THIS
001400*    MEMBER CLASSIFIES THE DOCUMENT TYPE, SCORES ITS RISK LEVEL,
001500*    COUNTS CLAUSE CATEGORIES, MONETARY AMOUNTS AND DATES, AND
001600*    COUNTS PARTY-INDICATOR HITS, HANDING THE RESULTS BACK AS
001700*    ONE LINKAGE GROUP.
001800*
001900*    THE TABLE-DRIVEN LOOKUP STYLE HERE IS CARRIED OVER FROM THE
002000*    OLD WARD/EQUIPMENT CATEGORY SEARCHES THIS PROGRAM USED TO DO
002100*    AGAINST THE HOSPITAL BED-CENSUS TABLES -- A SMALL OCCURS
002200*    TABLE OF NAMES SEARCHED TOP TO BOTTOM, FIRST HIT (OR HIGHEST
002300*    SCORE) WINS.  HERE THE TABLES HOLD DOCUMENT-TYPE KEYWORDS
002400*    AND CLAUSE TRIGGER PHRASES INSTEAD OF WARD NUMBERS.
002500*
002600*    MAINTENANCE
002700*    DATE     BY   REQUEST  DESCRIPTION
002800*    -------- ---- -------- ------------------------------------
002900*    02/06/90 JS   AF-0087  ORIGINAL VERSION -- DOCUMENT TYPE AND
003000*                           RISK SCORE ONLY.
003100*    11/19/90 TOY  AF-0117  ADDED CLAUSE-CATEGORY COUNT, AMOUNT
003200*                           AND DATE DETECTION.
003300*    06/05/91 TOY  AF-0140  ADDED PARTY-INDICATOR COUNT.
003400*    01/22/99 DPF  Y2K-009  REVIEWED FOR YEAR 2000 -- DATE SCAN
003500*                           COUNTS OCCURRENCES OF DATE-SHAPED
003600*                           TEXT, IT DOES NOT DO DATE ARITHMETIC,
003700*                           SO NO WINDOWING CHANGE IS NEEDED.
003710*    11/02/01 DPF  AF-0214  CONFIRMED DOCANLYZ NOW FOLDS THE TEXT
003720*                           TO UPPER CASE BEFORE THE CALL (SEE
003730*                           DOCANLYZ MAINTENANCE) -- THE REMARKS
003740*                           ABOVE ALREADY SAID SO, NO CODE CHANGE
003750*                           WAS NEEDED IN THIS MEMBER.
003760*    11/09/01 DPF  AF-0215  LK-PARTY-CNT WAS AN ALIAS ONTO THE
003770*                           SAME BYTES AS ANALYSIS-OUT'S
003780*                           ANL-TOP-KEYWORD, SO ANY LEGAL RECORD
003790*                           WAS HAVING ITS TOP KEYWORD CLOBBERED
003791*                           ON THE WAY BACK FROM THIS CALL.  SINCE
003792*                           NOTHING EVER READ THE PARTY COUNT ON
003793*                           THE OUTPUT SIDE, DROPPED LK-PARTY-CNT
003794*                           FROM LK-RESULTS ENTIRELY INSTEAD OF
003795*                           WIDENING THE CALLER'S RECORD -- SEE
003796*                           ANLOUTRC MAINTENANCE.
003800******************************************************************
003900 ENVIRONMENT DIVISION.
004000 CONFIGURATION SECTION.
004100 SOURCE-COMPUTER.   IBM-390.
004200 OBJECT-COMPUTER.   IBM-390.
004300 SPECIAL-NAMES.
004400     CLASS WS-DIGIT-CLASS    IS '0' THRU '9'
004500     CLASS WS-ALPHA-CLASS    IS 'A' THRU 'Z'.
004600*
004700 DATA DIVISION.
004800 WORKING-STORAGE SECTION.
004900*
005000 COPY WRDLEXIC.
005100*
005200 01  WS-TABLES-LOADED-SW        PIC X(01) VALUE 'N'.
005300     88  WS-TABLES-LOADED           VALUE 'Y'.
005400*
005500 01  WS-SRCH-TEXT                PIC X(1000).
005600 01  WS-SRCH-CHARS REDEFINES WS-SRCH-TEXT.
005700     05  WS-SRCH-CHAR            PIC X(01) OCCURS 1000 TIMES.
005800*
005900 77  WS-SRCH-LEN                 PIC S9(4) COMP VALUE 0.
006000*
006100 01  WS-PATTERN-WORK.
006200     05  WS-SRCH-PATTERN         PIC X(30).
006300     05  WS-SRCH-PLEN            PIC S9(4) COMP VALUE 0.
006400     05  WS-SRCH-POS             PIC S9(4) COMP VALUE 0.
006500     05  WS-SRCH-FOUND-SW        PIC X(01) VALUE 'N'.
006600         88  WS-PATTERN-FOUND        VALUE 'Y'.
006700*
006800 01  WS-DOCTYPE-SCORES.
006900     05  WS-DOCTYPE-SCORE OCCURS 7 TIMES
007000                          PIC S9(3) COMP VALUE +0.
007100*
007200 01  WS-CLS-FOUND-FLAGS OCCURS 10 TIMES
007300                  PIC X(01) VALUE 'N'.
007400*
007500 01  WS-CLS-FOUND-STRING REDEFINES WS-CLS-FOUND-FLAGS
007600                  PIC X(10).
007700*
007800 01  WS-RISK-CTRS.
007900     05  WS-DT-IX                PIC S9(4) COMP VALUE +0.
008000     05  WS-KW-IX                PIC S9(4) COMP VALUE +0.
008100     05  WS-CL-IX                PIC S9(4) COMP VALUE +0.
008200     05  WS-PH-IX                PIC S9(4) COMP VALUE +0.
008300     05  WS-BEST-SCORE           PIC S9(4) COMP VALUE +0.
008400     05  WS-BEST-TYPE-IX         PIC S9(4) COMP VALUE +0.
008500     05  WS-HI-FOUND-CNT         PIC S9(4) COMP VALUE +0.
008600     05  WS-MED-FOUND-CNT        PIC S9(4) COMP VALUE +0.
008700     05  WS-CLAUSE-FOUND-CNT     PIC S9(4) COMP VALUE +0.
008800     05  WS-AMOUNT-FOUND-CNT     PIC S9(4) COMP VALUE +0.
008900     05  WS-DATE-FOUND-CNT       PIC S9(4) COMP VALUE +0.
009000     05  WS-PARTY-FOUND-CNT      PIC S9(4) COMP VALUE +0.
009100     05  WS-SCAN-POS             PIC S9(4) COMP VALUE +0.
009200     05  WS-RAW-RISK             PIC S9(5) COMP VALUE +0.
009300*
009400 01  WS-RISK-CTRS-DISPLAY REDEFINES WS-RISK-CTRS.
009500     05  WS-DT-IX-D               PIC S9(4).
009600     05  WS-KW-IX-D               PIC S9(4).
009700     05  WS-CL-IX-D               PIC S9(4).
009800     05  WS-PH-IX-D               PIC S9(4).
009900     05  WS-BEST-SCORE-D          PIC S9(4).
010000     05  WS-BEST-TYPE-IX-D        PIC S9(4).
010100     05  WS-HI-FOUND-CNT-D        PIC S9(4).
010200     05  WS-MED-FOUND-CNT-D       PIC S9(4).
010300     05  WS-CLAUSE-FOUND-CNT-D    PIC S9(4).
010400     05  WS-AMOUNT-FOUND-CNT-D    PIC S9(4).
010500     05  WS-DATE-FOUND-CNT-D      PIC S9(4).
010600     05  WS-PARTY-FOUND-CNT-D     PIC S9(4).
010700     05  WS-SCAN-POS-D            PIC S9(4).
010800     05  WS-RAW-RISK-D            PIC S9(5).
010900*
011000 01  WS-RISK-SCORE-WORK          PIC S9(3)V9999 COMP-3 VALUE +0.
011100*
011200 LINKAGE SECTION.
011300*
011400 01  LK-TEXT                     PIC X(1000).
011500 01  LK-TEXT-LEN                 PIC S9(4) COMP.
011600*
011700 01  LK-RESULTS.
011800     05  LK-DOC-CLASS             PIC X(20).
011900     05  LK-RISK-SCORE            PIC 9(03)V99.
012000     05  LK-RISK-LEVEL            PIC X(12).
012100     05  LK-HI-RISK-CNT           PIC 9(03).
012200     05  LK-MED-RISK-CNT          PIC 9(03).
012300     05  LK-CLAUSE-CNT            PIC 9(03).
012400     05  LK-AMOUNT-CNT            PIC 9(03).
012500     05  LK-DATE-CNT              PIC 9(03).
012700*
012800 PROCEDURE DIVISION USING LK-TEXT LK-TEXT-LEN LK-RESULTS.
012900*
013000 000-MAINLINE.
013100*
013200     IF NOT WS-TABLES-LOADED
013300        PERFORM 050-LOAD-LEXICON-TABLES THRU 050-EXIT
013400        SET WS-TABLES-LOADED TO TRUE.
013500*
013600     INITIALIZE LK-RESULTS.
013700     MOVE LK-TEXT TO WS-SRCH-TEXT.
013800     MOVE LK-TEXT-LEN TO WS-SRCH-LEN.
013900*
014000     PERFORM 300-CLASSIFY-DOCUMENT THRU 300-EXIT.
014100     PERFORM 400-SCORE-RISK THRU 400-EXIT.
014200     PERFORM 500-COUNT-CLAUSES THRU 500-EXIT.
014300     PERFORM 600-COUNT-AMOUNTS THRU 600-EXIT.
014400     PERFORM 650-COUNT-DATES THRU 650-EXIT.
014500     PERFORM 700-COUNT-PARTIES THRU 700-EXIT.
014600*
014700     MOVE WS-HI-FOUND-CNT    TO LK-HI-RISK-CNT.
014800     MOVE WS-MED-FOUND-CNT   TO LK-MED-RISK-CNT.
014900     MOVE WS-CLAUSE-FOUND-CNT TO LK-CLAUSE-CNT.
015000     MOVE WS-AMOUNT-FOUND-CNT TO LK-AMOUNT-CNT.
015100     MOVE WS-DATE-FOUND-CNT  TO LK-DATE-CNT.
015300*
015400     GOBACK.
015500*
015600******************************************************************
015700*    050-LOAD-LEXICON-TABLES LOADS THE VARIABLE-OCCURRENCE        *
015800*    CLAUSE AND DOC-TYPE TABLES -- SEE THE TRAILING REMARKS IN    *
015900*    WRDLEXIC FOR WHY THIS CANNOT BE DONE WITH VALUE CLAUSES.     *
016000*    RUNS ONCE PER EXECUTION OF THE BATCH STEP.                  *
016100******************************************************************
016200 050-LOAD-LEXICON-TABLES.
016300*
016400     MOVE 'CONFIDENTIALITY'     TO WL-CLS-NAME (1).
016500     MOVE 4                     TO WL-CLS-PHRASE-CNT (1).
016600     MOVE 'CONFIDENTIAL'        TO WL-CLS-PHRASE (1 1).
016700     MOVE 'CONFIDENTIALITY'     TO WL-CLS-PHRASE (1 2).
016800     MOVE 'NON-DISCLOSURE'      TO WL-CLS-PHRASE (1 3).
016900     MOVE 'PROPRIETARY INFORMATION' TO WL-CLS-PHRASE (1 4).
017000*
017100     MOVE 'TERMINATION'         TO WL-CLS-NAME (2).
017200     MOVE 3                     TO WL-CLS-PHRASE-CNT (2).
017300     MOVE 'TERMINATION'         TO WL-CLS-PHRASE (2 1).
017400     MOVE 'CANCELLATION'        TO WL-CLS-PHRASE (2 2).
017500     MOVE 'ENDING OF THIS AGREEMENT' TO WL-CLS-PHRASE (2 3).
017600*
017700     MOVE 'PAYMENT'             TO WL-CLS-NAME (3).
017800     MOVE 4                     TO WL-CLS-PHRASE-CNT (3).
017900     MOVE 'PAYMENT'             TO WL-CLS-PHRASE (3 1).
018000     MOVE 'COMPENSATION'        TO WL-CLS-PHRASE (3 2).
018100     MOVE 'REMUNERATION'        TO WL-CLS-PHRASE (3 3).
018200     MOVE 'SALARY'              TO WL-CLS-PHRASE (3 4).
018300*
018400     MOVE 'LIABILITY'           TO WL-CLS-NAME (4).
018500     MOVE 4                     TO WL-CLS-PHRASE-CNT (4).
018600     MOVE 'LIABILITY'           TO WL-CLS-PHRASE (4 1).
018700     MOVE 'RESPONSIBLE'         TO WL-CLS-PHRASE (4 2).
018800     MOVE 'ACCOUNTABLE'         TO WL-CLS-PHRASE (4 3).
018900     MOVE 'LIABLE'              TO WL-CLS-PHRASE (4 4).
019000*
019100     MOVE 'INDEMNITY'           TO WL-CLS-NAME (5).
019200     MOVE 3                     TO WL-CLS-PHRASE-CNT (5).
019300     MOVE 'INDEMNIFY'           TO WL-CLS-PHRASE (5 1).
019400     MOVE 'INDEMNIFICATION'     TO WL-CLS-PHRASE (5 2).
019500     MOVE 'HOLD HARMLESS'       TO WL-CLS-PHRASE (5 3).
019600*
019700     MOVE 'DISPUTE RESOLUTION'  TO WL-CLS-NAME (6).
019800     MOVE 4                     TO WL-CLS-PHRASE-CNT (6).
019900     MOVE 'DISPUTE RESOLUTION'  TO WL-CLS-PHRASE (6 1).
020000     MOVE 'ARBITRATION'         TO WL-CLS-PHRASE (6 2).
020100     MOVE 'MEDIATION'           TO WL-CLS-PHRASE (6 3).
020200     MOVE 'JURISDICTION'        TO WL-CLS-PHRASE (6 4).
020300*
020400     MOVE 'FORCE MAJEURE'       TO WL-CLS-NAME (7).
020500     MOVE 3                     TO WL-CLS-PHRASE-CNT (7).
020600     MOVE 'FORCE MAJEURE'       TO WL-CLS-PHRASE (7 1).
020700     MOVE 'ACT OF GOD'          TO WL-CLS-PHRASE (7 2).
020800     MOVE 'UNFORESEEN CIRCUMSTANCES' TO WL-CLS-PHRASE (7 3).
020900*
021000     MOVE 'AMENDMENT'           TO WL-CLS-NAME (8).
021100     MOVE 4                     TO WL-CLS-PHRASE-CNT (8).
021200     MOVE 'AMENDMENT'           TO WL-CLS-PHRASE (8 1).
021300     MOVE 'MODIFICATION'        TO WL-CLS-PHRASE (8 2).
021400     MOVE 'CHANGE'              TO WL-CLS-PHRASE (8 3).
021500     MOVE 'ALTERATION'          TO WL-CLS-PHRASE (8 4).
021600*
021700     MOVE 'NOTICE'              TO WL-CLS-NAME (9).
021800     MOVE 4                     TO WL-CLS-PHRASE-CNT (9).
021900     MOVE 'NOTICE'              TO WL-CLS-PHRASE (9 1).
022000     MOVE 'NOTIFICATION'        TO WL-CLS-PHRASE (9 2).
022100     MOVE 'INFORM'              TO WL-CLS-PHRASE (9 3).
022200     MOVE 'ADVISE IN WRITING'   TO WL-CLS-PHRASE (9 4).
022300*
022400     MOVE 'GOVERNING LAW'       TO WL-CLS-NAME (10).
022500     MOVE 3                     TO WL-CLS-PHRASE-CNT (10).
022600     MOVE 'GOVERNING LAW'       TO WL-CLS-PHRASE (10 1).
022700     MOVE 'APPLICABLE LAW'      TO WL-CLS-PHRASE (10 2).
022800     MOVE 'SOUTH AFRICAN LAW'   TO WL-CLS-PHRASE (10 3).
022900*
023000     MOVE 'EMPLOYMENT CONTRACT' TO WL-DOCTYPE-NAME (1).
023100     MOVE 5                     TO WL-DOCTYPE-KW-CNT (1).
023200     MOVE 'EMPLOYMENT'          TO WL-DOCTYPE-KW (1 1).
023300     MOVE 'EMPLOYEE'            TO WL-DOCTYPE-KW (1 2).
023400     MOVE 'EMPLOYER'            TO WL-DOCTYPE-KW (1 3).
023500     MOVE 'POSITION'            TO WL-DOCTYPE-KW (1 4).
023600     MOVE 'DUTIES'              TO WL-DOCTYPE-KW (1 5).
023700*
023800     MOVE 'LEASE AGREEMENT'     TO WL-DOCTYPE-NAME (2).
023900     MOVE 6                     TO WL-DOCTYPE-KW-CNT (2).
024000     MOVE 'LEASE'               TO WL-DOCTYPE-KW (2 1).
024100     MOVE 'TENANT'              TO WL-DOCTYPE-KW (2 2).
024200     MOVE 'LANDLORD'            TO WL-DOCTYPE-KW (2 3).
024300     MOVE 'PREMISES'            TO WL-DOCTYPE-KW (2 4).
024400     MOVE 'RENT'                TO WL-DOCTYPE-KW (2 5).
024500     MOVE 'RENTAL'              TO WL-DOCTYPE-KW (2 6).
024600*
024700     MOVE 'NDA'                 TO WL-DOCTYPE-NAME (3).
024800     MOVE 4                     TO WL-DOCTYPE-KW-CNT (3).
024900     MOVE 'NON-DISCLOSURE'      TO WL-DOCTYPE-KW (3 1).
025000     MOVE 'CONFIDENTIAL'        TO WL-DOCTYPE-KW (3 2).
025100     MOVE 'CONFIDENTIALITY AGREEMENT' TO WL-DOCTYPE-KW (3 3).
025200     MOVE 'NDA'                 TO WL-DOCTYPE-KW (3 4).
025300*
025400     MOVE 'SERVICE AGREEMENT'   TO WL-DOCTYPE-NAME (4).
025500     MOVE 5                     TO WL-DOCTYPE-KW-CNT (4).
025600     MOVE 'SERVICE'             TO WL-DOCTYPE-KW (4 1).
025700     MOVE 'SERVICES'            TO WL-DOCTYPE-KW (4 2).
025800     MOVE 'PROVIDER'            TO WL-DOCTYPE-KW (4 3).
025900     MOVE 'CLIENT'              TO WL-DOCTYPE-KW (4 4).
026000     MOVE 'DELIVERABLES'        TO WL-DOCTYPE-KW (4 5).
026100*
026200     MOVE 'SALES AGREEMENT'     TO WL-DOCTYPE-NAME (5).
026300     MOVE 4                     TO WL-DOCTYPE-KW-CNT (5).
026400     MOVE 'SALE'                TO WL-DOCTYPE-KW (5 1).
026500     MOVE 'PURCHASE'            TO WL-DOCTYPE-KW (5 2).
026600     MOVE 'BUYER'               TO WL-DOCTYPE-KW (5 3).
026700     MOVE 'SELLER'              TO WL-DOCTYPE-KW (5 4).
026800*
026900     MOVE 'PARTNERSHIP AGREEMENT' TO WL-DOCTYPE-NAME (6).
027000     MOVE 3                     TO WL-DOCTYPE-KW-CNT (6).
027100     MOVE 'PARTNER'             TO WL-DOCTYPE-KW (6 1).
027200     MOVE 'PARTNERSHIP'         TO WL-DOCTYPE-KW (6 2).
027300     MOVE 'JOINT VENTURE'       TO WL-DOCTYPE-KW (6 3).
027400*
027500     MOVE 'LOAN AGREEMENT'      TO WL-DOCTYPE-NAME (7).
027600     MOVE 5                     TO WL-DOCTYPE-KW-CNT (7).
027700     MOVE 'LOAN'                TO WL-DOCTYPE-KW (7 1).
027800     MOVE 'LENDER'              TO WL-DOCTYPE-KW (7 2).
027900     MOVE 'BORROWER'            TO WL-DOCTYPE-KW (7 3).
028000     MOVE 'PRINCIPAL'           TO WL-DOCTYPE-KW (7 4).
028100     MOVE 'INTEREST'            TO WL-DOCTYPE-KW (7 5).
028200*
028300 050-EXIT.
028400     EXIT.
028500*
028600******************************************************************
028700*    300-CLASSIFY-DOCUMENT SCORES EACH DOCUMENT TYPE BY HOW MANY *
028800*    OF ITS KEYWORDS APPEAR IN THE TEXT AND TAKES THE HIGHEST    *
028900*    SCORE, FIRST TYPE LISTED WINNING ANY TIE (STRICT > ONLY).   *
029000******************************************************************
029100 300-CLASSIFY-DOCUMENT.
029200*
029300     MOVE ZERO TO WS-DOCTYPE-SCORES.
029400     PERFORM 320-SCORE-ONE-TYPE THRU 320-EXIT
029500        VARYING WS-DT-IX FROM 1 BY 1
029600          UNTIL WS-DT-IX > 7.
029700*
029800     MOVE ZERO TO WS-BEST-SCORE.
029900     MOVE ZERO TO WS-BEST-TYPE-IX.
030000     PERFORM 340-PICK-BEST-TYPE THRU 340-EXIT
030100        VARYING WS-DT-IX FROM 1 BY 1
030200          UNTIL WS-DT-IX > 7.
030300*
030400     IF WS-BEST-TYPE-IX = 0 OR WS-BEST-SCORE = 0
030500        MOVE 'Unknown Document Type' TO LK-DOC-CLASS
030600     ELSE
030700        MOVE WL-DOCTYPE-NAME (WS-BEST-TYPE-IX) TO LK-DOC-CLASS.
030800*
030900 300-EXIT.
031000     EXIT.
031100*
031200 320-SCORE-ONE-TYPE.
031300*
031400     PERFORM 330-CHECK-ONE-KEYWORD THRU 330-EXIT
031500        VARYING WS-KW-IX FROM 1 BY 1
031600          UNTIL WS-KW-IX > WL-DOCTYPE-KW-CNT (WS-DT-IX).
031700*
031800 320-EXIT.
031900     EXIT.
032000*
032100 330-CHECK-ONE-KEYWORD.
032200*
032300     MOVE WL-DOCTYPE-KW (WS-DT-IX WS-KW-IX) TO WS-SRCH-PATTERN.
032400     PERFORM 910-COMPUTE-PATTERN-LEN THRU 910-EXIT.
032500     PERFORM 920-SEARCH-FOR-PATTERN THRU 920-EXIT.
032550     IF WS-PATTERN-FOUND
032600        ADD 1 TO WS-DOCTYPE-SCORE (WS-DT-IX).
032700*
032800 330-EXIT.
032900     EXIT.
033000*
033100 340-PICK-BEST-TYPE.
033200*
033300     IF WS-DOCTYPE-SCORE (WS-DT-IX) > WS-BEST-SCORE
033400        MOVE WS-DOCTYPE-SCORE (WS-DT-IX) TO WS-BEST-SCORE
033500        MOVE WS-DT-IX TO WS-BEST-TYPE-IX.
033600*
033700 340-EXIT.
033800     EXIT.
033900*
034000******************************************************************
034100*    400-SCORE-RISK COUNTS DISTINCT HIGH- AND MEDIUM-RISK TERMS  *
034200*    AND CONVERTS THE WEIGHTED RAW SCORE TO THE 0-100 SCALE.     *
034300******************************************************************
034400 400-SCORE-RISK.
034500*
034600     MOVE ZERO TO WS-HI-FOUND-CNT WS-MED-FOUND-CNT.
034700     PERFORM 420-CHECK-ONE-HIRISK THRU 420-EXIT
034800        VARYING WS-KW-IX FROM 1 BY 1
034900          UNTIL WS-KW-IX > WL-HIRISK-COUNT.
035000     PERFORM 440-CHECK-ONE-MEDRISK THRU 440-EXIT
035100        VARYING WS-KW-IX FROM 1 BY 1
035200          UNTIL WS-KW-IX > WL-MEDRISK-COUNT.
035300*
035400     COMPUTE WS-RAW-RISK =
035500        (3 * WS-HI-FOUND-CNT) + WS-MED-FOUND-CNT.
035600*
035700     COMPUTE WS-RISK-SCORE-WORK ROUNDED =
035800        WS-RAW-RISK / 50 * 100.
035900     IF WS-RISK-SCORE-WORK > 100
036000        MOVE 100 TO LK-RISK-SCORE
036100     ELSE
036200        MOVE WS-RISK-SCORE-WORK TO LK-RISK-SCORE.
036300*
036400     EVALUATE TRUE
036500        WHEN LK-RISK-SCORE >= 70
036600           MOVE 'HIGH RISK'    TO LK-RISK-LEVEL
036700        WHEN LK-RISK-SCORE >= 40
036800           MOVE 'MEDIUM RISK'  TO LK-RISK-LEVEL
036900        WHEN OTHER
037000           MOVE 'LOW RISK'     TO LK-RISK-LEVEL
037100     END-EVALUATE.
037200*
037300 400-EXIT.
037400     EXIT.
037500*
037600 420-CHECK-ONE-HIRISK.
037700*
037800     MOVE WL-HIRISK-ENTRY (WS-KW-IX) TO WS-SRCH-PATTERN.
037900     PERFORM 910-COMPUTE-PATTERN-LEN THRU 910-EXIT.
038000     PERFORM 920-SEARCH-FOR-PATTERN THRU 920-EXIT.
038100     IF WS-PATTERN-FOUND
038200        ADD 1 TO WS-HI-FOUND-CNT.
038300*
038400 420-EXIT.
038500     EXIT.
038600*
038700 440-CHECK-ONE-MEDRISK.
038800*
038900     MOVE WL-MEDRISK-ENTRY (WS-KW-IX) TO WS-SRCH-PATTERN.
039000     PERFORM 910-COMPUTE-PATTERN-LEN THRU 910-EXIT.
039100     PERFORM 920-SEARCH-FOR-PATTERN THRU 920-EXIT.
039200     IF WS-PATTERN-FOUND
039300        ADD 1 TO WS-MED-FOUND-CNT.
039400*
039500 440-EXIT.
039600     EXIT.
039700*
039800******************************************************************
039900*    500-COUNT-CLAUSES MARKS A CATEGORY PRESENT WHEN ANY ONE OF  *
040000*    ITS TRIGGER PHRASES IS FOUND, THEN COUNTS HOW MANY OF THE   *
040100*    10 CATEGORIES CAME UP PRESENT.                              *
040200******************************************************************
040300 500-COUNT-CLAUSES.
040400*
040500     MOVE ALL 'N' TO WS-CLS-FOUND-STRING.
040600     PERFORM 520-CHECK-ONE-CATEGORY THRU 520-EXIT
040700        VARYING WS-CL-IX FROM 1 BY 1
040800          UNTIL WS-CL-IX > 10.
040900*
041000     MOVE ZERO TO WS-CLAUSE-FOUND-CNT.
041100     PERFORM 540-TALLY-ONE-FLAG THRU 540-EXIT
041200        VARYING WS-CL-IX FROM 1 BY 1
041300          UNTIL WS-CL-IX > 10.
041400     MOVE WS-CLAUSE-FOUND-CNT TO LK-CLAUSE-CNT.
041500*
041600 500-EXIT.
041700     EXIT.
041800*
041900 520-CHECK-ONE-CATEGORY.
042000*
042100     PERFORM 530-CHECK-ONE-PHRASE THRU 530-EXIT
042200        VARYING WS-PH-IX FROM 1 BY 1
042300          UNTIL WS-PH-IX > WL-CLS-PHRASE-CNT (WS-CL-IX)
042400             OR WS-CLS-FOUND-FLAGS (WS-CL-IX) = 'Y'.
042500*
042600 520-EXIT.
042700     EXIT.
042800*
042900 530-CHECK-ONE-PHRASE.
043000*
043100     MOVE WL-CLS-PHRASE (WS-CL-IX WS-PH-IX) TO WS-SRCH-PATTERN.
043200     PERFORM 910-COMPUTE-PATTERN-LEN THRU 910-EXIT.
043300     PERFORM 920-SEARCH-FOR-PATTERN THRU 920-EXIT.
043400     IF WS-PATTERN-FOUND
043500        MOVE 'Y' TO WS-CLS-FOUND-FLAGS (WS-CL-IX).
043600*
043700 530-EXIT.
043800     EXIT.
043900*
044000 540-TALLY-ONE-FLAG.
044100*
044200     IF WS-CLS-FOUND-FLAGS (WS-CL-IX) = 'Y'
044300        ADD 1 TO WS-CLAUSE-FOUND-CNT.
044400*
044500 540-EXIT.
044600     EXIT.
044700*
044800******************************************************************
044900*    600-COUNT-AMOUNTS SCANS FOR 'R'-PREFIXED, ZAR-PREFIXED AND  *
045000*    "...RAND(S)"-SUFFIXED MONETARY AMOUNTS.  A HIT IS NOT       *
045100*    RE-COUNTED -- THE SCAN SKIPS PAST THE DIGITS IT JUST ATE.   *
045200******************************************************************
045300 600-COUNT-AMOUNTS.
045400*
045500     MOVE ZERO TO WS-AMOUNT-FOUND-CNT.
045600     MOVE 1 TO WS-SCAN-POS.
045700     PERFORM 620-SCAN-ONE-AMOUNT-POS THRU 620-EXIT
045800        UNTIL WS-SCAN-POS > WS-SRCH-LEN.
045900     MOVE WS-AMOUNT-FOUND-CNT TO LK-AMOUNT-CNT.
046000*
046100 600-EXIT.
046200     EXIT.
046300*
046400 620-SCAN-ONE-AMOUNT-POS.
046500*
046600     IF WS-SRCH-CHAR (WS-SCAN-POS) = 'R'
046700           AND (WS-SCAN-POS = 1 OR NOT
046800                  WS-SRCH-CHAR (WS-SCAN-POS - 1) IS WS-ALPHA-CLASS)
046850        PERFORM 624-TRY-R-AMOUNT THRU 624-EXIT
046900     ELSE
047000        IF WS-SRCH-CHAR (WS-SCAN-POS) = 'Z'
047100              AND WS-SCAN-POS + 2 <= WS-SRCH-LEN
047200              AND WS-SRCH-CHAR (WS-SCAN-POS + 1) = 'A'
047300              AND WS-SRCH-CHAR (WS-SCAN-POS + 2) = 'R'
047400           PERFORM 628-TRY-ZAR-AMOUNT THRU 628-EXIT
047500        ELSE
047600           IF WS-SRCH-CHAR (WS-SCAN-POS) IS WS-DIGIT-CLASS
047700              PERFORM 632-TRY-RAND-SUFFIX THRU 632-EXIT
047800           ELSE
047900              ADD 1 TO WS-SCAN-POS.
048000*
048100 620-EXIT.
048200     EXIT.
048300*
048400 624-TRY-R-AMOUNT.
048500*
048600     MOVE WS-SCAN-POS TO WS-SRCH-POS.
048700     ADD 1 TO WS-SRCH-POS.
048800     IF WS-SRCH-POS <= WS-SRCH-LEN
048900           AND WS-SRCH-CHAR (WS-SRCH-POS) = SPACE
049000        ADD 1 TO WS-SRCH-POS.
049100     IF WS-SRCH-POS <= WS-SRCH-LEN
049200           AND WS-SRCH-CHAR (WS-SRCH-POS) IS WS-DIGIT-CLASS
049300        ADD 1 TO WS-AMOUNT-FOUND-CNT
049400        PERFORM 636-SKIP-DIGIT-RUN THRU 636-EXIT
049500        MOVE WS-SRCH-POS TO WS-SCAN-POS
049600     ELSE
049700        ADD 1 TO WS-SCAN-POS.
049800*
049900 624-EXIT.
050000     EXIT.
050100*
050200 628-TRY-ZAR-AMOUNT.
050300*
050400     MOVE WS-SCAN-POS TO WS-SRCH-POS.
050500     ADD 3 TO WS-SRCH-POS.
050600     IF WS-SRCH-POS <= WS-SRCH-LEN
050700           AND WS-SRCH-CHAR (WS-SRCH-POS) = SPACE
050800        ADD 1 TO WS-SRCH-POS.
050900     IF WS-SRCH-POS <= WS-SRCH-LEN
051000           AND WS-SRCH-CHAR (WS-SRCH-POS) IS WS-DIGIT-CLASS
051100        ADD 1 TO WS-AMOUNT-FOUND-CNT
051200        PERFORM 636-SKIP-DIGIT-RUN THRU 636-EXIT
051300        MOVE WS-SRCH-POS TO WS-SCAN-POS
051400     ELSE
051500        ADD 3 TO WS-SCAN-POS.
051600*
051700 628-EXIT.
051800     EXIT.
051900*
052000 632-TRY-RAND-SUFFIX.
052100*
052200     MOVE WS-SCAN-POS TO WS-SRCH-POS.
052300     PERFORM 636-SKIP-DIGIT-RUN THRU 636-EXIT.
052400     IF WS-SRCH-POS <= WS-SRCH-LEN
052500           AND WS-SRCH-CHAR (WS-SRCH-POS) = SPACE
052600        ADD 1 TO WS-SRCH-POS.
052700     IF WS-SRCH-POS + 3 <= WS-SRCH-LEN + 1
052800           AND WS-SRCH-CHAR (WS-SRCH-POS)     = 'R'
052900           AND WS-SRCH-CHAR (WS-SRCH-POS + 1) = 'A'
053000           AND WS-SRCH-CHAR (WS-SRCH-POS + 2) = 'N'
053100           AND WS-SRCH-CHAR (WS-SRCH-POS + 3) = 'D'
053200        ADD 1 TO WS-AMOUNT-FOUND-CNT
053300        MOVE WS-SRCH-POS TO WS-SCAN-POS
053400        ADD 4 TO WS-SCAN-POS
053500     ELSE
053600        MOVE WS-SRCH-POS TO WS-SCAN-POS.
053700*
053800 632-EXIT.
053900     EXIT.
054000*
054100 636-SKIP-DIGIT-RUN.
054200*
054300     PERFORM 638-SKIP-ONE-DIGIT-CHAR THRU 638-EXIT
054400        UNTIL WS-SRCH-POS > WS-SRCH-LEN
054500           OR WS-SRCH-CHAR (WS-SRCH-POS) IS NOT WS-DIGIT-CLASS.
054600*
054700 636-EXIT.
054800     EXIT.
054900*
055000 638-SKIP-ONE-DIGIT-CHAR.
055100*
055200     ADD 1 TO WS-SRCH-POS.
055300*
055400 638-EXIT.
055500     EXIT.
055600*
055700******************************************************************
055800*    650-COUNT-DATES SCANS FOR "DD MONTH YYYY", "YYYY-MM-DD" /    *
055900*    "YYYY/MM/DD" AND "DD/MM/YYYY" / "DD-MM-YYYY" SHAPES.         *
056000******************************************************************
056100 650-COUNT-DATES.
056200*
056300     MOVE ZERO TO WS-DATE-FOUND-CNT.
056400     MOVE 1 TO WS-SCAN-POS.
056500     PERFORM 660-SCAN-ONE-DATE-POS THRU 660-EXIT
056600        UNTIL WS-SCAN-POS > WS-SRCH-LEN.
056700     MOVE WS-DATE-FOUND-CNT TO LK-DATE-CNT.
056800*
056900 650-EXIT.
057000     EXIT.
057100*
057200 660-SCAN-ONE-DATE-POS.
057300*
057400     IF WS-SRCH-CHAR (WS-SCAN-POS) IS WS-DIGIT-CLASS
057500        PERFORM 664-TRY-NUMERIC-DATE THRU 664-EXIT
057600        IF WS-PATTERN-FOUND
057700           ADD 1 TO WS-DATE-FOUND-CNT
057800        ELSE
057900           PERFORM 668-TRY-SPELLED-DATE THRU 668-EXIT
058000           IF WS-PATTERN-FOUND
058100              ADD 1 TO WS-DATE-FOUND-CNT
058200           ELSE
058300              ADD 1 TO WS-SCAN-POS
058400     ELSE
058500        ADD 1 TO WS-SCAN-POS.
058600*
058700 660-EXIT.
058800     EXIT.
058900*
059000******************************************************************
059100*    664-TRY-NUMERIC-DATE CHECKS BOTH "YYYY SEP MM SEP DD" AND    *
059200*    "DD SEP MM SEP YYYY" AT THE CURRENT POSITION.  ON A HIT,     *
059300*    WS-SCAN-POS IS ADVANCED PAST THE MATCH.                      *
059400******************************************************************
059500 664-TRY-NUMERIC-DATE.
059600*
059700     MOVE 'N' TO WS-SRCH-FOUND-SW.
059800     IF WS-SCAN-POS + 9 <= WS-SRCH-LEN + 1
059900        IF WS-SRCH-CHAR (WS-SCAN-POS)     IS WS-DIGIT-CLASS AND
060000           WS-SRCH-CHAR (WS-SCAN-POS + 1) IS WS-DIGIT-CLASS AND
060100           WS-SRCH-CHAR (WS-SCAN-POS + 2) IS WS-DIGIT-CLASS AND
060200           WS-SRCH-CHAR (WS-SCAN-POS + 3) IS WS-DIGIT-CLASS AND
060300           (WS-SRCH-CHAR (WS-SCAN-POS + 4) = '-' OR
060400            WS-SRCH-CHAR (WS-SCAN-POS + 4) = '/') AND
060500           WS-SRCH-CHAR (WS-SCAN-POS + 5) IS WS-DIGIT-CLASS AND
060600           WS-SRCH-CHAR (WS-SCAN-POS + 6) IS WS-DIGIT-CLASS AND
060700           WS-SRCH-CHAR (WS-SCAN-POS + 4) = WS-SRCH-CHAR
060800                                            (WS-SCAN-POS + 7) AND
060900           WS-SRCH-CHAR (WS-SCAN-POS + 8) IS WS-DIGIT-CLASS AND
061000           WS-SRCH-CHAR (WS-SCAN-POS + 9) IS WS-DIGIT-CLASS
061100           ADD 10 TO WS-SCAN-POS
061200           MOVE 'Y' TO WS-SRCH-FOUND-SW.
061300     IF NOT WS-PATTERN-FOUND
061400        IF WS-SCAN-POS + 9 <= WS-SRCH-LEN + 1
061500           IF WS-SRCH-CHAR (WS-SCAN-POS)     IS WS-DIGIT-CLASS AND
061600              WS-SRCH-CHAR (WS-SCAN-POS + 1) IS WS-DIGIT-CLASS AND
061700              (WS-SRCH-CHAR (WS-SCAN-POS + 2) = '-' OR
061800               WS-SRCH-CHAR (WS-SCAN-POS + 2) = '/') AND
061900              WS-SRCH-CHAR (WS-SCAN-POS + 3) IS WS-DIGIT-CLASS AND
062000              WS-SRCH-CHAR (WS-SCAN-POS + 4) IS WS-DIGIT-CLASS AND
062100              WS-SRCH-CHAR (WS-SCAN-POS + 2) = WS-SRCH-CHAR
062200                                               (WS-SCAN-POS + 5) AND
062300              WS-SRCH-CHAR (WS-SCAN-POS + 6) IS WS-DIGIT-CLASS AND
062400              WS-SRCH-CHAR (WS-SCAN-POS + 7) IS WS-DIGIT-CLASS AND
062500              WS-SRCH-CHAR (WS-SCAN-POS + 8) IS WS-DIGIT-CLASS AND
062600              WS-SRCH-CHAR (WS-SCAN-POS + 9) IS WS-DIGIT-CLASS
062700              ADD 10 TO WS-SCAN-POS
062800              MOVE 'Y' TO WS-SRCH-FOUND-SW.
062900*
063000 664-EXIT.
063100     EXIT.
063200*
063300******************************************************************
063400*    668-TRY-SPELLED-DATE CHECKS "DD MONTHNAME YYYY" -- TWO       *
063500*    DIGITS, A SPACE, A MONTH FROM WL-MONTH-TABLE, A SPACE, AND   *
063600*    FOUR DIGITS.                                                 *
063700******************************************************************
063800 668-TRY-SPELLED-DATE.
063900*
064000     MOVE 'N' TO WS-SRCH-FOUND-SW.
064100     IF WS-SCAN-POS + 1 > WS-SRCH-LEN
064200        GO TO 668-EXIT.
064300     IF WS-SRCH-CHAR (WS-SCAN-POS + 1) IS NOT WS-DIGIT-CLASS
064400        GO TO 668-EXIT.
064500     IF WS-SCAN-POS + 2 > WS-SRCH-LEN
064600        GO TO 668-EXIT.
064700     IF WS-SRCH-CHAR (WS-SCAN-POS + 2) IS NOT SPACE
064800        GO TO 668-EXIT.
064900*
065000     MOVE WS-SCAN-POS TO WS-SRCH-POS.
065100     ADD 3 TO WS-SRCH-POS.
065200     PERFORM 670-CHECK-ONE-MONTH THRU 670-EXIT
065300        VARYING WS-KW-IX FROM 1 BY 1
065400          UNTIL WS-KW-IX > WL-MONTH-COUNT
065500             OR WS-PATTERN-FOUND.
065600     IF NOT WS-PATTERN-FOUND
065700        GO TO 668-EXIT.
065800*
065900     IF WS-SRCH-POS <= WS-SRCH-LEN
066000           AND WS-SRCH-CHAR (WS-SRCH-POS) = SPACE
066100        ADD 1 TO WS-SRCH-POS
066200     ELSE
066300        MOVE 'N' TO WS-SRCH-FOUND-SW
066400        GO TO 668-EXIT.
066500*
066600     IF WS-SRCH-POS + 3 <= WS-SRCH-LEN + 1
066700           AND WS-SRCH-CHAR (WS-SRCH-POS)     IS WS-DIGIT-CLASS
066800           AND WS-SRCH-CHAR (WS-SRCH-POS + 1) IS WS-DIGIT-CLASS
066900           AND WS-SRCH-CHAR (WS-SRCH-POS + 2) IS WS-DIGIT-CLASS
067000           AND WS-SRCH-CHAR (WS-SRCH-POS + 3) IS WS-DIGIT-CLASS
067100        ADD 4 TO WS-SRCH-POS
067200        MOVE WS-SRCH-POS TO WS-SCAN-POS
067300        MOVE 'Y' TO WS-SRCH-FOUND-SW
067400     ELSE
067500        MOVE 'N' TO WS-SRCH-FOUND-SW.
067600*
067700 668-EXIT.
067800     EXIT.
067900*
068000 670-CHECK-ONE-MONTH.
068100*
068200     MOVE WL-MONTH-ENTRY (WS-KW-IX) TO WS-SRCH-PATTERN.
068300     PERFORM 910-COMPUTE-PATTERN-LEN THRU 910-EXIT.
068400     IF WS-SRCH-POS + WS-SRCH-PLEN - 1 <= WS-SRCH-LEN
068500        MOVE 'Y' TO WS-SRCH-FOUND-SW
068600        PERFORM 672-COMPARE-ONE-CHAR THRU 672-EXIT
068700           VARYING WS-PH-IX FROM 1 BY 1
068800             UNTIL WS-PH-IX > WS-SRCH-PLEN
068900                OR NOT WS-PATTERN-FOUND
069000        IF WS-PATTERN-FOUND
069100           ADD WS-SRCH-PLEN TO WS-SRCH-POS
069200     ELSE
069300        MOVE 'N' TO WS-SRCH-FOUND-SW.
069400*
069500 670-EXIT.
069600     EXIT.
069700*
069800 672-COMPARE-ONE-CHAR.
069900*
070000     IF WS-SRCH-CHAR (WS-SRCH-POS + WS-PH-IX - 1) NOT =
070100           WS-SRCH-PATTERN (WS-PH-IX:1)
070200        MOVE 'N' TO WS-SRCH-FOUND-SW.
070300*
070400 672-EXIT.
070500     EXIT.
070600*
070700******************************************************************
070800*    700-COUNT-PARTIES COUNTS COMPANY-SUFFIX AND ROLE-LABEL       *
070900*    HITS.  KEPT AS A DIAGNOSTIC COUNT ONLY -- AS OF AF-0215 THE   *
071000*    COUNT NO LONGER LEAVES THIS PROGRAM AT ALL (SEE MAINTENANCE).*
071100******************************************************************
071200 700-COUNT-PARTIES.
071300*
071400     MOVE ZERO TO WS-PARTY-FOUND-CNT.
071500     PERFORM 720-COUNT-ONE-SUFFIX THRU 720-EXIT
071600        VARYING WS-KW-IX FROM 1 BY 1
071700          UNTIL WS-KW-IX > WL-COSUFFIX-COUNT.
071800     PERFORM 740-COUNT-ONE-ROLELBL THRU 740-EXIT
071900        VARYING WS-KW-IX FROM 1 BY 1
072000          UNTIL WS-KW-IX > WL-ROLELBL-COUNT.
072200*
072300 700-EXIT.
072400     EXIT.
072500*
072600 720-COUNT-ONE-SUFFIX.
072700*
072800     MOVE WL-COSUFFIX-ENTRY (WS-KW-IX) TO WS-SRCH-PATTERN.
072900     PERFORM 910-COMPUTE-PATTERN-LEN THRU 910-EXIT.
073000     PERFORM 920-SEARCH-FOR-PATTERN THRU 920-EXIT.
073100     IF WS-PATTERN-FOUND
073200        ADD 1 TO WS-PARTY-FOUND-CNT.
073300*
073400 720-EXIT.
073500     EXIT.
073600*
073700 740-COUNT-ONE-ROLELBL.
073800*
073900     MOVE WL-ROLELBL-ENTRY (WS-KW-IX) TO WS-SRCH-PATTERN.
074000     PERFORM 910-COMPUTE-PATTERN-LEN THRU 910-EXIT.
074100     PERFORM 920-SEARCH-FOR-PATTERN THRU 920-EXIT.
074200     IF WS-PATTERN-FOUND
074300        ADD 1 TO WS-PARTY-FOUND-CNT.
074400*
074500 740-EXIT.
074600     EXIT.
074700*
074800******************************************************************
074900*    910-COMPUTE-PATTERN-LEN FINDS THE LENGTH OF WS-SRCH-PATTERN  *
075000*    BY SCANNING BACK FROM COLUMN 30 FOR THE LAST NON-BLANK.      *
075100******************************************************************
075200 910-COMPUTE-PATTERN-LEN.
075300*
075400     MOVE 30 TO WS-SRCH-PLEN.
075500     PERFORM 912-BACK-UP-ONE THRU 912-EXIT
075600        UNTIL WS-SRCH-PLEN = 0
075700           OR WS-SRCH-PATTERN (WS-SRCH-PLEN:1) NOT = SPACE.
075800*
075900 910-EXIT.
076000     EXIT.
076100*
076200 912-BACK-UP-ONE.
076300*
076400     SUBTRACT 1 FROM WS-SRCH-PLEN.
076500*
076600 912-EXIT.
076700     EXIT.
076800*
076900******************************************************************
077000*    920-SEARCH-FOR-PATTERN LOOKS FOR WS-SRCH-PATTERN (FIRST      *
077100*    WS-SRCH-PLEN CHARACTERS) ANYWHERE IN WS-SRCH-TEXT (FIRST     *
077200*    WS-SRCH-LEN CHARACTERS).  SETS WS-PATTERN-FOUND.             *
077300******************************************************************
077400 920-SEARCH-FOR-PATTERN.
077500*
077600     MOVE 'N' TO WS-SRCH-FOUND-SW.
077700     IF WS-SRCH-PLEN > 0 AND WS-SRCH-PLEN <= WS-SRCH-LEN
077800        MOVE 1 TO WS-SRCH-POS
077900        PERFORM 930-TRY-ONE-POSITION THRU 930-EXIT
078000           UNTIL WS-SRCH-POS > WS-SRCH-LEN - WS-SRCH-PLEN + 1
078100              OR WS-PATTERN-FOUND.
078200*
078300 920-EXIT.
078400     EXIT.
078500*
078600 930-TRY-ONE-POSITION.
078700*
078800     IF WS-SRCH-TEXT (WS-SRCH-POS:WS-SRCH-PLEN) =
078900           WS-SRCH-PATTERN (1:WS-SRCH-PLEN)
079000        MOVE 'Y' TO WS-SRCH-FOUND-SW
079100     ELSE
079200        ADD 1 TO WS-SRCH-POS.
079300*
079400 930-EXIT.
079500     EXIT.
