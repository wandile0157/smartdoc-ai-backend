000100******************************************************************
000200*    DOCINREC  --  DOCUMENT-IN RECORD LAYOUT                     *
000300*    COPIED INTO:  DOCANLYZ (FD DOCUMENT-IN)                     *
000400*    RECORD LENGTH 1024 -- LINE SEQUENTIAL, NO KEY, FILE ORDER.  *
000500*                                                                *
000600*    MAINTENANCE                                                *
000700*    DATE     BY   REQUEST  DESCRIPTION                         *
000800*    -------- ---- -------- ------------------------------------*
000900*    08/14/89 RMK  AF-0041  ORIGINAL LAYOUT.                     *
001000*    01/22/99 DPF  Y2K-009  REVIEWED FOR YEAR 2000 -- NO DATE    *
001100*                           FIELDS ON THIS RECORD, NO CHANGE.    *
001110*    11/02/01 DPF  AF-0214  REVIEWED AFTER THE DOCANLYZ CASE-    *
001120*                           FOLD FIX (AF-0214) -- DOC-TEXT IS    *
001130*                           CARRIED AS-RECEIVED ON THIS LAYOUT,  *
001140*                           THE FOLD HAPPENS AFTER THE READ, SO  *
001150*                           NO CHANGE WAS NEEDED HERE.           *
001200******************************************************************
001300 01  DOC-IN-RECORD.
001400     05  DOC-ID                    PIC X(08).
001500     05  DOC-ANALYSIS-TYPE         PIC X(01).
001600         88  DOC-TYPE-TEXT             VALUE 'T'.
001700         88  DOC-TYPE-LEGAL            VALUE 'L'.
001800         88  DOC-TYPE-FEEDBACK         VALUE 'F'.
001900     05  DOC-TEXT                  PIC X(1000).
002000     05  FILLER                    PIC X(015).
